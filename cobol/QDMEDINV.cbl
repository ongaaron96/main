000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QDMEDINV.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/18/89.
000600 DATE-COMPILED. 07/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG
001100*    --------------------------------------------------------
001200*    07/18/89  RH   0015  ORIGINAL PROGRAM - MAINTAINS THE        CR0015
001300*                         MEDICINE/DIRECTORY TREE ON QDINVMST
001400*                         FROM A BATCH OF INVENTORY TRANSACTIONS.
001500*    02/27/90  RH   0029  ADDED THE PURCHASE TRANSACTION AND THE  CR0029
001600*                         MEDICINE-PURCHASE-FILE POSTING.
001700*    10/03/91  TGD  0058  ADDED THE LOW-STOCK REMINDER LOG - AN   CR0058
001800*                         EXPLICIT RAISE/CLEAR MESSAGE IS NOW
001900*                         WRITTEN EVERY TIME A REMINDER CHANGES
002000*                         STATE, NOT JUST WHEN ONE IS FIRST SET.
002100*    04/30/93  RH   0085  DIRECTORY THRESHOLD TRANSACTION NOW     CR0085
002200*                         CASCADES IN ONE SEQUENTIAL PASS OF
002300*                         QDINVMST INSTEAD OF A PER-CHILD RANDOM
002400*                         READ - THE OLD WAY MISSED GRANDCHILDREN.
002500*    09/30/98  PMK  0103  Y2K - WINDOWED THE 2-DIGIT YEAR FROM    CR0103
002600*                         ACCEPT FROM DATE (BELOW 50 = 20XX,
002700*                         50 AND ABOVE = 19XX) SO THE PURCHASE
002800*                         TIMESTAMP CARRIES A FULL 4-DIGIT CCYY.
002900*    04/08/03  LJS  0161  RECOMPILED UNDER NEW COBOL DEV CENTER   CR0161
003000*                         STANDARDS, NO LOGIC CHANGE.
003100******************************************************************
003200*REMARKS.
003300*
003400*          THIS PROGRAM APPLIES A BATCH OF INVENTORY TRANSACTIONS
003500*          (ADD DIRECTORY, ADD MEDICINE, ATTACH EXISTING
003600*          MEDICINE, PURCHASE, SET MEDICINE THRESHOLD, SET
003700*          DIRECTORY THRESHOLD, SET PRICE) AGAINST THE MEDICINE/
003800*          DIRECTORY TREE HELD ON QDINVMST.
003900*
004000*          A TRANSACTION THAT NAMES A PATH MAY INSTEAD CARRY
004100*          SPACES IN THE PATH FIELD AND RELY ON A NAME-ONLY
004200*          LOOKUP - QDINVMST HAS NO ALTERNATE INDEX ON NAME, SO
004300*          THIS IS DONE BY A SEQUENTIAL BROWSE OF THE WHOLE FILE.
004400*
004500*          A TRANSACTION THAT FAILS (DUPLICATE NAME, MEDICINE
004600*          NOT FOUND) IS WRITTEN TO THE INVENTORY ERROR FILE AND
004700*          THE RUN CONTINUES WITH THE NEXT TRANSACTION - UNLIKE
004800*          THE LEDGER LOAD JOB, A BAD INVENTORY TRANSACTION DOES
004900*          NOT ABEND THE WHOLE RUN.
005000*
005100******************************************************************
005200
005300         TRANSACTION FILE            -   DDS0001.INVCMD
005400
005500         INVENTORY MASTER (VSAM)     -   DDS0001.QDINVMST
005600
005700         PURCHASE LEDGER (APPEND)    -   DDS0001.MEDPURCH
005800
005900         ERROR FILE PRODUCED         -   DDS0001.INVERR
006000
006100         REMINDER LOG PRODUCED       -   DDS0001.REMNDLOG
006200
006300         DUMP FILE                   -   SYSOUT
006400
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT INVCMD
007900     ASSIGN TO UT-S-INVCMD
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS IFCODE.
008200
008300     SELECT INVERR
008400     ASSIGN TO UT-S-INVERR
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS EFCODE.
008700
008800     SELECT MEDPURCH
008900     ASSIGN TO UT-S-MEDPURCH
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS MFCODE.
009200
009300     SELECT REMNDLOG
009400     ASSIGN TO UT-S-REMNDLOG
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS RFCODE.
009700
009800     SELECT QDINVMST
009900            ASSIGN       TO QDINVMST
010000            ORGANIZATION IS INDEXED
010100            ACCESS MODE  IS DYNAMIC
010200            RECORD KEY   IS QD-INV-KEY
010300            FILE STATUS  IS INVMST-STATUS.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(130).
011400
011500****** ONE RECORD PER INVENTORY TRANSACTION - SEE QD-INV-TRANS-
011600****** REC BELOW FOR THE TRANSACTION-CODE LIST.
011700 FD  INVCMD
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 304 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS INVCMD-REC.
012300 01  INVCMD-REC                  PIC X(304).
012400
012500 FD  INVERR
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 344 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS INVERR-REC.
013100 01  INVERR-REC.
013200     05  IE-REASON               PIC X(40).
013300     05  IE-RAW-TRANS            PIC X(304).
013400
013500****** THE APPEND-ONLY MEDICINE PURCHASE LEDGER - SEE QDPURREC.
013600 FD  MEDPURCH
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 96 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS QD-PURCHASE-RECORD.
014200 COPY QDPURREC.
014300
014400 FD  REMNDLOG
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 320 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS REMNDLOG-REC.
015000 01  REMNDLOG-REC.
015100     05  RL-TIMESTAMP            PIC 9(08).
015200     05  RL-MEDICINE-NAME        PIC X(50).
015300     05  RL-MEDICINE-PATH        PIC X(200).
015400     05  RL-ACTION               PIC X(01).
015500         88  RL-ACTION-RAISE         VALUE "R".
015600         88  RL-ACTION-CLEAR         VALUE "C".
015700     05  RL-MESSAGE              PIC X(40).
015800     05  FILLER                  PIC X(21).
015900
016000****** THE MEDICINE/DIRECTORY TREE - SEE QDINVREC.
016100 FD  QDINVMST
016200     RECORD CONTAINS 299 CHARACTERS
016300     DATA RECORD IS QD-INV-MASTER-REC.
016400 COPY QDINVREC.
016500
016600** QSAM FILE
016700 WORKING-STORAGE SECTION.
016800
016900 01  FILE-STATUS-CODES.
017000     05  IFCODE                  PIC X(2).
017100         88 CODE-READ     VALUE SPACES.
017200         88 NO-MORE-DATA  VALUE "10".
017300     05  EFCODE                  PIC X(2).
017400         88 CODE-WRITE    VALUE SPACES.
017500     05  MFCODE                  PIC X(2).
017600         88 CODE-WRITE-PURCH VALUE SPACES.
017700     05  RFCODE                  PIC X(2).
017800         88 CODE-WRITE-LOG VALUE SPACES.
017900     05  INVMST-STATUS           PIC X(2).
018000         88 RECORD-FOUND         VALUE "00".
018100         88 RECORD-NOT-FOUND     VALUE "23".
018200         88 DUPLICATE-KEY        VALUE "22".
018300         88 END-OF-FILE          VALUE "10".
018400
018500****** THE INVENTORY TRANSACTION RECORD - ONE PER MAINTENANCE
018600****** REQUEST AGAINST THE MEDICINE/DIRECTORY TREE.
018700 01  QD-INV-TRANS-REC.
018800     05  QD-TRANS-CODE           PIC X(02).
018900         88  QD-TRANS-ADD-DIR        VALUE "AD".
019000         88  QD-TRANS-ADD-MED        VALUE "AM".
019100         88  QD-TRANS-ADD-EXISTING   VALUE "AX".
019200         88  QD-TRANS-PURCHASE       VALUE "PU".
019300         88  QD-TRANS-SET-MED-THR    VALUE "MT".
019400         88  QD-TRANS-SET-DIR-THR    VALUE "DT".
019500         88  QD-TRANS-SET-PRICE      VALUE "SP".
019600     05  QD-TRANS-NAME           PIC X(50).
019700     05  QD-TRANS-PATH           PIC X(200).
019800     05  QD-TRANS-QUANTITY       PIC 9(07).
019900     05  QD-TRANS-THRESHOLD      PIC 9(07).
020000     05  QD-TRANS-PRICE          PIC S9(07)V99.
020100     05  QD-TRANS-COST           PIC S9(07)V99.
020200     05  FILLER                  PIC X(20).
020300
020400 01  WS-LOOKUP-FIELDS.
020500     05  WS-LOOKUP-FOUND-SW      PIC X(01) VALUE "N".
020600         88  WS-LOOKUP-FOUND         VALUE "Y".
020700     05  QD-TEXT1                PIC X(255).
020800     05  QD-RETURN-LTH           PIC S9(04) COMP.
020900     05  WS-PREFIX-LEN           PIC S9(04) COMP.
021000
021100*    07/18/89 RH - TODAY'S DATE, WINDOWED TO A FULL 4-DIGIT
021200*    CENTURY, USED TO TIMESTAMP EVERY PURCHASE POSTED THIS RUN.
021300 01  WS-ACCEPT-DATE              PIC 9(06).
021400 01  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
021500     05  WS-ACC-YY               PIC 9(02).
021600     05  WS-ACC-MM               PIC 9(02).
021700     05  WS-ACC-DD               PIC 9(02).
021800
021900 01  WS-TODAY-DATE.
022000     05  WS-TODAY-CCYY           PIC 9(04).
022100     05  WS-TODAY-MM             PIC 9(02).
022200     05  WS-TODAY-DD             PIC 9(02).
022300 01  WS-TODAY-NUMERIC REDEFINES WS-TODAY-DATE
022400                                 PIC 9(08).
022500
022600 01  COUNTERS-AND-ACCUMULATORS.
022700     05  RECORDS-READ            PIC S9(07) COMP.
022800     05  RECORDS-GOOD            PIC S9(07) COMP.
022900     05  RECORDS-IN-ERROR        PIC S9(07) COMP.
023000     05  REMINDERS-RAISED        PIC S9(07) COMP.
023100     05  REMINDERS-CLEARED       PIC S9(07) COMP.
023200
023300 01  FLAGS-AND-SWITCHES.
023400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
023500         88 NO-MORE-DATA-RECS    VALUE "N".
023600     05  TRANS-VALID-SW          PIC X(01) VALUE "Y".
023700         88 TRANS-IS-VALID       VALUE "Y".
023800         88 TRANS-IS-INVALID     VALUE "N".
023900
024000 COPY QDABEND.
024100
024200 PROCEDURE DIVISION.
024300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024400     PERFORM 100-MAINLINE THRU 100-EXIT
024500             UNTIL NO-MORE-DATA-RECS.
024600     PERFORM 900-CLEANUP THRU 900-EXIT.
024700     MOVE ZERO TO RETURN-CODE.
024800     GOBACK.
024900
025000 000-HOUSEKEEPING.
025100     MOVE "000-HOUSEKEEPING" TO QD-PARA-NAME.
025200     DISPLAY "******** BEGIN JOB QDMEDINV ********".
025300     OPEN INPUT INVCMD.
025400     OPEN OUTPUT INVERR, REMNDLOG, SYSOUT.
025500     OPEN EXTEND MEDPURCH.
025600     OPEN I-O QDINVMST.
025700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025800     PERFORM 050-GET-CURRENT-DATE THRU 050-EXIT.
025900
026000     READ INVCMD INTO QD-INV-TRANS-REC
026100         AT END
026200         MOVE "N" TO MORE-DATA-SW
026300         GO TO 000-EXIT
026400     END-READ.
026500     ADD +1 TO RECORDS-READ.
026600 000-EXIT.
026700     EXIT.
026800
026900 050-GET-CURRENT-DATE.
027000*    09/30/98 PMK - 2-DIGIT YEARS BELOW 50 ARE 20XX, 50 AND
027100*    ABOVE ARE 19XX - THE SAME WINDOW THE STATISTICS JOBS USE.
027200     MOVE "050-GET-CURRENT-DATE" TO QD-PARA-NAME.
027300     ACCEPT WS-ACCEPT-DATE FROM DATE.
027400     MOVE WS-ACC-MM TO WS-TODAY-MM.
027500     MOVE WS-ACC-DD TO WS-TODAY-DD.
027600     IF WS-ACC-YY < 50
027700         COMPUTE WS-TODAY-CCYY = 2000 + WS-ACC-YY
027800     ELSE
027900         COMPUTE WS-TODAY-CCYY = 1900 + WS-ACC-YY.
028000 050-EXIT.
028100     EXIT.
028200
028300 100-MAINLINE.
028400     MOVE "100-MAINLINE" TO QD-PARA-NAME.
028500     MOVE "Y" TO TRANS-VALID-SW.
028600
028700     EVALUATE TRUE
028800         WHEN QD-TRANS-ADD-DIR
028900             PERFORM 200-ADD-DIRECTORY THRU 200-EXIT
029000         WHEN QD-TRANS-ADD-MED
029100             PERFORM 300-ADD-MEDICINE THRU 300-EXIT
029200         WHEN QD-TRANS-ADD-EXISTING
029300             PERFORM 350-ATTACH-EXISTING-MEDICINE THRU 350-EXIT
029400         WHEN QD-TRANS-PURCHASE
029500             PERFORM 400-PURCHASE-MEDICINE THRU 400-EXIT
029600         WHEN QD-TRANS-SET-MED-THR
029700             PERFORM 500-SET-MEDICINE-THRESHOLD THRU 500-EXIT
029800         WHEN QD-TRANS-SET-DIR-THR
029900             PERFORM 600-CASCADE-THRESHOLD THRU 600-EXIT
030000         WHEN QD-TRANS-SET-PRICE
030100             PERFORM 700-SET-MEDICINE-PRICE THRU 700-EXIT
030200         WHEN OTHER
030300             MOVE "INVALID TRANSACTION CODE" TO QD-ABEND-REASON
030400             MOVE "N" TO TRANS-VALID-SW
030500     END-EVALUATE.
030600
030700     IF TRANS-IS-VALID
030800         ADD +1 TO RECORDS-GOOD
030900     ELSE
031000         PERFORM 950-WRITE-INVERR THRU 950-EXIT
031100         ADD +1 TO RECORDS-IN-ERROR.
031200
031300     READ INVCMD INTO QD-INV-TRANS-REC
031400         AT END
031500         MOVE "N" TO MORE-DATA-SW
031600         GO TO 100-EXIT
031700     END-READ.
031800     ADD +1 TO RECORDS-READ.
031900 100-EXIT.
032000     EXIT.
032100
032200 200-ADD-DIRECTORY.
032300*    07/18/89 RH - A NAME MUST BE UNIQUE AMONG ITS SIBLINGS -
032400*    THE KEY COLLISION ON WRITE IS THAT UNIQUENESS CHECK.
032500     MOVE "200-ADD-DIRECTORY" TO QD-PARA-NAME.
032600     INITIALIZE QD-INV-MASTER-REC.
032700     MOVE QD-TRANS-PATH TO QD-INV-PATH.
032800     MOVE QD-TRANS-NAME TO QD-INV-NAME.
032900     MOVE "D" TO QD-INV-NODE-SW.
033000     MOVE QD-TRANS-THRESHOLD TO QD-INV-DIR-THRESHOLD.
033100
033200     WRITE QD-INV-MASTER-REC
033300         INVALID KEY
033400         MOVE "DUPLICATE DIRECTORY/MEDICINE NAME" TO
033500              QD-ABEND-REASON
033600         MOVE "N" TO TRANS-VALID-SW
033700     END-WRITE.
033800 200-EXIT.
033900     EXIT.
034000
034100 300-ADD-MEDICINE.
034200     MOVE "300-ADD-MEDICINE" TO QD-PARA-NAME.
034300     INITIALIZE QD-INV-MASTER-REC.
034400     MOVE QD-TRANS-PATH TO QD-INV-PATH.
034500     MOVE QD-TRANS-NAME TO QD-INV-NAME.
034600     MOVE "M" TO QD-INV-NODE-SW.
034700     MOVE QD-TRANS-QUANTITY TO QD-INV-QUANTITY.
034800     MOVE QD-TRANS-THRESHOLD TO QD-INV-THRESHOLD.
034900     MOVE QD-TRANS-PRICE TO QD-INV-UNIT-PRICE.
035000     MOVE "C" TO QD-INV-REMINDER-SW.
035100
035200     WRITE QD-INV-MASTER-REC
035300         INVALID KEY
035400         MOVE "DUPLICATE DIRECTORY/MEDICINE NAME" TO
035500              QD-ABEND-REASON
035600         MOVE "N" TO TRANS-VALID-SW
035700     END-WRITE.
035800
035900     IF TRANS-IS-VALID
036000         PERFORM 650-EVALUATE-REMINDER THRU 650-EXIT
036100         REWRITE QD-INV-MASTER-REC
036200             INVALID KEY
036300             MOVE "** PROBLEM REWRITING QDINVMST" TO
036400                  QD-ABEND-REASON
036500             MOVE INVMST-STATUS TO QD-EXPECTED-VAL
036600             GO TO 1000-ABEND-RTN
036700         END-REWRITE.
036800 300-EXIT.
036900     EXIT.
037000
037100 350-ATTACH-EXISTING-MEDICINE.
037200*    07/18/89 RH - "ADD EXISTING MEDICINE TO DIRECTORY" IS A
037300*    MOVE - THE MEDICINE IS LOOKED UP BY NAME (WE ARE NOT TOLD
037400*    ITS CURRENT PATH), DELETED UNDER THE OLD KEY AND RE-WRITTEN
037500*    UNDER THE NEW PATH CARRIED ON THE TRANSACTION.
037600     MOVE "350-ATTACH-EXISTING-MEDICINE" TO QD-PARA-NAME.
037700     PERFORM 660-FIND-MEDICINE-BY-NAME THRU 660-EXIT.
037800
037900     IF NOT WS-LOOKUP-FOUND
038000         MOVE "MEDICINE NOT FOUND" TO QD-ABEND-REASON
038100         MOVE "N" TO TRANS-VALID-SW
038200         GO TO 350-EXIT.
038300
038400     DELETE QDINVMST
038500         INVALID KEY
038600         MOVE "** PROBLEM DELETING QDINVMST" TO QD-ABEND-REASON
038700         MOVE INVMST-STATUS TO QD-EXPECTED-VAL
038800         GO TO 1000-ABEND-RTN
038900     END-DELETE.
039000
039100     MOVE QD-TRANS-PATH TO QD-INV-PATH.
039200
039300     WRITE QD-INV-MASTER-REC
039400         INVALID KEY
039500         MOVE "DUPLICATE DIRECTORY/MEDICINE NAME AT DESTINATION"
039600              TO QD-ABEND-REASON
039700         MOVE "N" TO TRANS-VALID-SW
039800     END-WRITE.
039900 350-EXIT.
040000     EXIT.
040100
040200 400-PURCHASE-MEDICINE.
040300*    02/27/90 RH - PURCHASE ACCUMULATES QUANTITY (NO CAP), THEN
040400*    POSTS THE RECEIPT TO THE PURCHASE LEDGER FOR THE
040500*    STATISTICS JOBS.
040600     MOVE "400-PURCHASE-MEDICINE" TO QD-PARA-NAME.
040700     IF QD-TRANS-PATH = SPACES
040800         PERFORM 660-FIND-MEDICINE-BY-NAME THRU 660-EXIT
040900         IF NOT WS-LOOKUP-FOUND
041000             MOVE "MEDICINE NOT FOUND" TO QD-ABEND-REASON
041100             MOVE "N" TO TRANS-VALID-SW
041200             GO TO 400-EXIT
041300     ELSE
041400         MOVE QD-TRANS-PATH TO QD-INV-PATH
041500         MOVE QD-TRANS-NAME TO QD-INV-NAME
041600         READ QDINVMST
041700             INVALID KEY
041800             MOVE "MEDICINE NOT FOUND" TO QD-ABEND-REASON
041900             MOVE "N" TO TRANS-VALID-SW
042000             GO TO 400-EXIT
042100         END-READ.
042200
042300     ADD QD-TRANS-QUANTITY TO QD-INV-QUANTITY.
042400     PERFORM 650-EVALUATE-REMINDER THRU 650-EXIT.
042500
042600     REWRITE QD-INV-MASTER-REC
042700         INVALID KEY
042800         MOVE "** PROBLEM REWRITING QDINVMST" TO QD-ABEND-REASON
042900         MOVE INVMST-STATUS TO QD-EXPECTED-VAL
043000         GO TO 1000-ABEND-RTN
043100     END-REWRITE.
043200
043300     MOVE QD-INV-NAME TO QD-PUR-MEDICINE-NAME.
043400     MOVE QD-TRANS-QUANTITY TO QD-PUR-QUANTITY.
043500     MOVE QD-TRANS-COST TO QD-PUR-COST.
043600     MOVE WS-TODAY-NUMERIC TO QD-PUR-TIMESTAMP.
043700     WRITE QD-PURCHASE-RECORD.
043800 400-EXIT.
043900     EXIT.
044000
044100 500-SET-MEDICINE-THRESHOLD.
044200     MOVE "500-SET-MEDICINE-THRESHOLD" TO QD-PARA-NAME.
044300     IF QD-TRANS-PATH = SPACES
044400         PERFORM 660-FIND-MEDICINE-BY-NAME THRU 660-EXIT
044500         IF NOT WS-LOOKUP-FOUND
044600             MOVE "MEDICINE NOT FOUND" TO QD-ABEND-REASON
044700             MOVE "N" TO TRANS-VALID-SW
044800             GO TO 500-EXIT
044900     ELSE
045000         MOVE QD-TRANS-PATH TO QD-INV-PATH
045100         MOVE QD-TRANS-NAME TO QD-INV-NAME
045200         READ QDINVMST
045300             INVALID KEY
045400             MOVE "MEDICINE NOT FOUND" TO QD-ABEND-REASON
045500             MOVE "N" TO TRANS-VALID-SW
045600             GO TO 500-EXIT
045700         END-READ.
045800
045900     MOVE QD-TRANS-THRESHOLD TO QD-INV-THRESHOLD.
046000     PERFORM 650-EVALUATE-REMINDER THRU 650-EXIT.
046100
046200     REWRITE QD-INV-MASTER-REC
046300         INVALID KEY
046400         MOVE "** PROBLEM REWRITING QDINVMST" TO QD-ABEND-REASON
046500         MOVE INVMST-STATUS TO QD-EXPECTED-VAL
046600         GO TO 1000-ABEND-RTN
046700     END-REWRITE.
046800 500-EXIT.
046900     EXIT.
047000
047100 600-CASCADE-THRESHOLD.
047200*    04/30/93 RH - SET THE DIRECTORY'S OWN THRESHOLD, THEN WALK
047300*    QDINVMST ONCE START-TO-FINISH CASCADING THE SAME VALUE TO
047400*    EVERY RECORD WHOSE PATH IS THIS DIRECTORY'S FULL PATH OR
047500*    FALLS BENEATH IT - ONE PASS REACHES EVERY DEPTH BECAUSE
047600*    THE CASCADED VALUE NEVER VARIES FROM RECORD TO RECORD.
047700     MOVE "600-SET-DIRECTORY-THRESHOLD" TO QD-PARA-NAME.
047800     MOVE QD-TRANS-PATH TO QD-INV-PATH.
047900     MOVE QD-TRANS-NAME TO QD-INV-NAME.
048000     READ QDINVMST
048100         INVALID KEY
048200         MOVE "DIRECTORY NOT FOUND" TO QD-ABEND-REASON
048300         MOVE "N" TO TRANS-VALID-SW
048400         GO TO 600-EXIT
048500     END-READ.
048600
048700     MOVE QD-TRANS-THRESHOLD TO QD-INV-DIR-THRESHOLD.
048800     REWRITE QD-INV-MASTER-REC
048900         INVALID KEY
049000         MOVE "** PROBLEM REWRITING QDINVMST" TO QD-ABEND-REASON
049100         MOVE INVMST-STATUS TO QD-EXPECTED-VAL
049200         GO TO 1000-ABEND-RTN
049300     END-REWRITE.
049400
049500     MOVE SPACES TO QD-TEXT1.
049600     STRING QD-TRANS-PATH DELIMITED BY SPACE
049700            "/" DELIMITED BY SIZE
049800            QD-TRANS-NAME DELIMITED BY SPACE
049900            INTO QD-TEXT1.
050000     PERFORM 670-MEASURE-PREFIX THRU 670-EXIT.
050100     MOVE QD-RETURN-LTH TO WS-PREFIX-LEN.
050200     IF WS-PREFIX-LEN > 200
050300         MOVE 200 TO WS-PREFIX-LEN.
050400
050500     PERFORM 610-CASCADE-ONE-PASS THRU 610-EXIT.
050600 600-EXIT.
050700     EXIT.
050800
050900 610-CASCADE-ONE-PASS.
051000     MOVE "610-CASCADE-ONE-PASS" TO QD-PARA-NAME.
051100     MOVE LOW-VALUES TO QD-INV-KEY.
051200     START QDINVMST KEY NOT LESS THAN QD-INV-KEY
051300         INVALID KEY
051400         CONTINUE
051500     END-START.
051600
051700     READ QDINVMST NEXT RECORD
051800         AT END
051900         MOVE "Y" TO WS-LOOKUP-FOUND-SW
052000     END-READ.
052100     IF INVMST-STATUS = "10"
052200         MOVE "Y" TO WS-LOOKUP-FOUND-SW
052300     ELSE
052400         MOVE "N" TO WS-LOOKUP-FOUND-SW.
052500
052600     PERFORM 620-CASCADE-ONE-RECORD THRU 620-EXIT
052700             UNTIL WS-LOOKUP-FOUND.
052800 610-EXIT.
052900     EXIT.
053000
053100 620-CASCADE-ONE-RECORD.
053200     MOVE "620-CASCADE-ONE-RECORD" TO QD-PARA-NAME.
053300     IF QD-INV-PATH (1:WS-PREFIX-LEN) = QD-TEXT1
053400                                        (1:WS-PREFIX-LEN)
053500         IF QD-INV-IS-DIRECTORY
053600             MOVE QD-TRANS-THRESHOLD TO QD-INV-DIR-THRESHOLD
053700             REWRITE QD-INV-MASTER-REC
053800         ELSE
053900             MOVE QD-TRANS-THRESHOLD TO QD-INV-THRESHOLD
054000             PERFORM 650-EVALUATE-REMINDER THRU 650-EXIT
054100             REWRITE QD-INV-MASTER-REC.
054200
054300     READ QDINVMST NEXT RECORD
054400         AT END
054500         MOVE "Y" TO WS-LOOKUP-FOUND-SW
054600     END-READ.
054700 620-EXIT.
054800     EXIT.
054900
055000 670-MEASURE-PREFIX.
055100     MOVE "670-MEASURE-PREFIX" TO QD-PARA-NAME.
055200     CALL "QDSTRLEN" USING QD-TEXT1, QD-RETURN-LTH.
055300 670-EXIT.
055400     EXIT.
055500
055600 700-SET-MEDICINE-PRICE.
055700     MOVE "700-SET-MEDICINE-PRICE" TO QD-PARA-NAME.
055800     IF QD-TRANS-PATH = SPACES
055900         PERFORM 660-FIND-MEDICINE-BY-NAME THRU 660-EXIT
056000         IF NOT WS-LOOKUP-FOUND
056100             MOVE "MEDICINE NOT FOUND" TO QD-ABEND-REASON
056200             MOVE "N" TO TRANS-VALID-SW
056300             GO TO 700-EXIT
056400     ELSE
056500         MOVE QD-TRANS-PATH TO QD-INV-PATH
056600         MOVE QD-TRANS-NAME TO QD-INV-NAME
056700         READ QDINVMST
056800             INVALID KEY
056900             MOVE "MEDICINE NOT FOUND" TO QD-ABEND-REASON
057000             MOVE "N" TO TRANS-VALID-SW
057100             GO TO 700-EXIT
057200         END-READ.
057300
057400     MOVE QD-TRANS-PRICE TO QD-INV-UNIT-PRICE.
057500     REWRITE QD-INV-MASTER-REC
057600         INVALID KEY
057700         MOVE "** PROBLEM REWRITING QDINVMST" TO QD-ABEND-REASON
057800         MOVE INVMST-STATUS TO QD-EXPECTED-VAL
057900         GO TO 1000-ABEND-RTN
058000     END-REWRITE.
058100 700-EXIT.
058200     EXIT.
058300
058400 650-EVALUATE-REMINDER.
058500*    10/03/91 TGD - RE-EVALUATE EVERY TIME QUANTITY OR THRESHOLD
058600*    CHANGES - AT OR BELOW THRESHOLD MEANS A REMINDER MUST BE
058700*    RAISED, ABOVE IT MEANS ANY EXISTING REMINDER IS CLEARED.  A
058800*    MEDICINE NEVER CARRIES MORE THAN ONE ACTIVE REMINDER.
058900     MOVE "650-EVALUATE-REMINDER" TO QD-PARA-NAME.
059000     IF QD-INV-QUANTITY NOT > QD-INV-THRESHOLD
059100         IF NOT QD-INV-REMINDER-RAISED
059200             MOVE "R" TO QD-INV-REMINDER-SW
059300             PERFORM 680-LOG-REMINDER THRU 680-EXIT
059400             ADD +1 TO REMINDERS-RAISED
059500     ELSE
059600         IF QD-INV-REMINDER-RAISED
059700             MOVE "C" TO QD-INV-REMINDER-SW
059800             PERFORM 680-LOG-REMINDER THRU 680-EXIT
059900             ADD +1 TO REMINDERS-CLEARED.
060000 650-EXIT.
060100     EXIT.
060200
060300 660-FIND-MEDICINE-BY-NAME.
060400*    02/27/90 RH - QDINVMST CARRIES NO ALTERNATE INDEX ON NAME -
060500*    A NAME-ONLY LOOKUP IS A FULL SEQUENTIAL BROWSE STOPPING AT
060600*    THE FIRST MEDICINE NODE THAT MATCHES.
060700     MOVE "660-FIND-MEDICINE-BY-NAME" TO QD-PARA-NAME.
060800     MOVE "N" TO WS-LOOKUP-FOUND-SW.
060900     MOVE LOW-VALUES TO QD-INV-KEY.
061000     START QDINVMST KEY NOT LESS THAN QD-INV-KEY
061100         INVALID KEY
061200         CONTINUE
061300     END-START.
061400
061500     READ QDINVMST NEXT RECORD
061600         AT END
061700         CONTINUE
061800     END-READ.
061900     IF INVMST-STATUS = "10"
062000         MOVE "Y" TO WS-LOOKUP-FOUND-SW
062100     ELSE
062200         MOVE "N" TO WS-LOOKUP-FOUND-SW.
062300
062400     PERFORM 665-SCAN-NEXT-CANDIDATE THRU 665-EXIT
062500             UNTIL WS-LOOKUP-FOUND
062600                OR INVMST-STATUS = "10".
062700 660-EXIT.
062800     EXIT.
062900
063000 665-SCAN-NEXT-CANDIDATE.
063100     MOVE "665-SCAN-NEXT-CANDIDATE" TO QD-PARA-NAME.
063200     IF QD-INV-IS-MEDICINE AND QD-INV-NAME = QD-TRANS-NAME
063300         MOVE "Y" TO WS-LOOKUP-FOUND-SW
063400         GO TO 665-EXIT.
063500
063600     READ QDINVMST NEXT RECORD
063700         AT END
063800         CONTINUE
063900     END-READ.
064000
064100     IF INVMST-STATUS NOT = "00"
064200         MOVE "N" TO WS-LOOKUP-FOUND-SW.
064300 665-EXIT.
064400     EXIT.
064500
064600 680-LOG-REMINDER.
064700     MOVE "680-LOG-REMINDER" TO QD-PARA-NAME.
064800     MOVE WS-TODAY-NUMERIC TO RL-TIMESTAMP.
064900     MOVE QD-INV-NAME TO RL-MEDICINE-NAME.
065000     MOVE QD-INV-PATH TO RL-MEDICINE-PATH.
065100     IF QD-INV-REMINDER-RAISED
065200         MOVE "R" TO RL-ACTION
065300         MOVE "LOW-STOCK REMINDER RAISED" TO RL-MESSAGE
065400     ELSE
065500         MOVE "C" TO RL-ACTION
065600         MOVE "LOW-STOCK REMINDER CLEARED" TO RL-MESSAGE.
065700     WRITE REMNDLOG-REC.
065800 680-EXIT.
065900     EXIT.
066000
066100 950-WRITE-INVERR.
066200     MOVE "950-WRITE-INVERR" TO QD-PARA-NAME.
066300     MOVE QD-ABEND-REASON TO IE-REASON.
066400     MOVE QD-INV-TRANS-REC TO IE-RAW-TRANS.
066500     WRITE INVERR-REC.
066600 950-EXIT.
066700     EXIT.
066800
066900 800-CLOSE-FILES.
067000     MOVE "800-CLOSE-FILES" TO QD-PARA-NAME.
067100     CLOSE INVCMD, INVERR, MEDPURCH, REMNDLOG, QDINVMST, SYSOUT.
067200 800-EXIT.
067300     EXIT.
067400
067500 900-CLEANUP.
067600     MOVE "900-CLEANUP" TO QD-PARA-NAME.
067700     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
067800     DISPLAY "** INVENTORY TRANSACTIONS READ **".
067900     DISPLAY RECORDS-READ.
068000     DISPLAY "** INVENTORY TRANSACTIONS APPLIED **".
068100     DISPLAY RECORDS-GOOD.
068200     DISPLAY "** INVENTORY TRANSACTIONS REJECTED **".
068300     DISPLAY RECORDS-IN-ERROR.
068400     DISPLAY "** LOW-STOCK REMINDERS RAISED **".
068500     DISPLAY REMINDERS-RAISED.
068600     DISPLAY "** LOW-STOCK REMINDERS CLEARED **".
068700     DISPLAY REMINDERS-CLEARED.
068800     DISPLAY "******** NORMAL END OF JOB QDMEDINV ********".
068900 900-EXIT.
069000     EXIT.
069100
069200 1000-ABEND-RTN.
069300     WRITE SYSOUT-REC FROM QD-ABEND-REC.
069400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
069500     DISPLAY "*** ABNORMAL END OF JOB-QDMEDINV ***" UPON CONSOLE.
069600     DIVIDE QD-ZERO-VAL INTO QD-ONE-VAL.
