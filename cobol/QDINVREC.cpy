000100******************************************************************
000200*    QDINVREC  -  MEDICINE-INVENTORY TREE NODE.
000300*    ONE ENTRY PER MEDICINE OR DIRECTORY ON THE QUICKDOCS
000400*    INVENTORY MASTER (QDINVMST - VSAM KSDS, KEY = QD-INV-KEY).
000500*    A DIRECTORY NODE CARRIES ONLY A REMINDER THRESHOLD THAT
000600*    CASCADES DOWN TO EVERY MEDICINE BENEATH IT ON THE PATH
000700*    (SEE QDMEDINV 600-CASCADE-THRESHOLD).  A MEDICINE NODE
000800*    CARRIES QUANTITY, ITS OWN THRESHOLD AND THE REMINDER
000900*    RAISED/CLEARED SWITCH.
001000******************************************************************
001100 01  QD-INV-MASTER-REC.
001200     05  QD-INV-KEY.
001300         10  QD-INV-PATH         PIC X(200).
001400         10  QD-INV-NAME         PIC X(50).
001500     05  QD-INV-NODE-SW          PIC X(01).
001600         88  QD-INV-IS-MEDICINE      VALUE "M".
001700         88  QD-INV-IS-DIRECTORY     VALUE "D".
001800     05  QD-INV-MEDICINE-DATA.
001900         10  QD-INV-QUANTITY     PIC 9(07)   COMP-3.
002000         10  QD-INV-THRESHOLD    PIC 9(07)   COMP-3.
002100         10  QD-INV-UNIT-PRICE   PIC S9(07)V99.
002200         10  QD-INV-REMINDER-SW  PIC X(01).
002300             88  QD-INV-REMINDER-RAISED  VALUE "R".
002400             88  QD-INV-REMINDER-CLEAR   VALUE "C".
002500         10  FILLER              PIC X(10).
002600     05  QD-INV-DIRECTORY-DATA REDEFINES QD-INV-MEDICINE-DATA.
002700         10  QD-INV-DIR-THRESHOLD
002800                                 PIC 9(07)   COMP-3.
002900         10  FILLER              PIC X(23).
003000     05  FILLER                  PIC X(20).
