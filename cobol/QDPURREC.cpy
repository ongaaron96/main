000100******************************************************************
000200*    QDPURREC  -  MEDICINE PURCHASE LEDGER RECORD.
000300*    ONE ENTRY PER MEDICINE RESTOCK ON THE QUICKDOCS PURCHASE
000400*    FILE.  COST IS THE TOTAL PAID FOR THE QUANTITY RECEIVED,
000500*    NOT A UNIT COST (SEE QDSTATS 450-TEST-PURCHASE AND
000600*    QDSTATPR 450-TEST-PURCHASE, WHICH ACCUMULATE IT INTO
000700*    STATISTICS-TOTALS FOR A REQUESTED PERIOD RANGE).
000800******************************************************************
000900 01  QD-PURCHASE-RECORD.
001000     05  QD-PUR-MEDICINE-NAME    PIC X(50).
001100     05  QD-PUR-QUANTITY         PIC 9(07)   COMP-3.
001200     05  QD-PUR-COST             PIC S9(07)V99.
001300     05  QD-PUR-TIMESTAMP        PIC 9(08).
001400     05  QD-PUR-TIMESTAMP-R REDEFINES QD-PUR-TIMESTAMP.
001500         10  QD-PUR-CCYY         PIC 9(04).
001600         10  QD-PUR-MM           PIC 9(02).
001700         10  QD-PUR-DD           PIC 9(02).
001800     05  FILLER                  PIC X(25).
