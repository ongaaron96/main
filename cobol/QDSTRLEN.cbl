000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QDSTRLEN.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*    CHANGE LOG
001200*    --------------------------------------------------------
001300*    03/14/89  RH   0001  ORIGINAL PROGRAM - RETURNS THE TRIMMED  CR0001  
001400*                         LENGTH OF A TOKEN FIELD FOR THE
001500*                         QUICKDOCS COMMAND PARSERS.
001600*    07/22/91  TGD  0044  CHANGED TRAILING-SPACE SCAN TO A        CR0044  
001700*                         PERFORM-VARYING BACKWARD WALK - THE
001800*                         REVERSE-THE-STRING METHOD WAS BLOWING
001900*                         UP ON LOW-VALUES IN THE INPUT.
002000*    09/30/98  PMK  0103  Y2K - NO DATE FIELDS IN THIS MODULE,    CR0103  
002100*                         REVIEWED AND SIGNED OFF, NO CHANGE.
002200*    04/08/03  LJS  0157  RECOMPILED UNDER NEW COBOL DEV CENTER   CR0157  
002300*                         STANDARDS, NO LOGIC CHANGE.
002400******************************************************************
002500*REMARKS.
002600*
002700*          THIS SUBPROGRAM IS CALLED BY QDFEEPRS AND QDSTATPR TO
002800*          FIND THE LENGTH OF THE NON-BLANK PORTION OF A TOKEN
002900*          FIELD SO THE CALLER CAN TELL "EXACTLY ONE TOKEN" FROM
003000*          "MORE THAN ONE TOKEN" WHEN EDITING OPERATOR INPUT.
003100*
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  L                       PIC S9(4) COMP.
004700     05  SCAN-SUB                PIC S9(4) COMP.
004800
004900 LINKAGE SECTION.
005000 01  QD-TEXT1                    PIC X(255).
005100 01  QD-RETURN-LTH               PIC S9(4) COMP.
005200
005300 PROCEDURE DIVISION USING QD-TEXT1, QD-RETURN-LTH.
005400     MOVE LENGTH OF QD-TEXT1 TO SCAN-SUB.
005500     MOVE ZERO TO L.
005600     PERFORM 100-SCAN-BACKWARD
005700             THRU 100-EXIT
005800             UNTIL SCAN-SUB = ZERO.
005900     MOVE L TO QD-RETURN-LTH.
006000     GOBACK.
006100
006200 100-SCAN-BACKWARD.
006300*    07/22/91 TGD - WALK THE FIELD FROM THE RIGHT, COUNTING
006400*    TRAILING SPACES AND LOW-VALUES, STOP AT THE FIRST
006500*    NON-BLANK BYTE.
006600     IF QD-TEXT1 (SCAN-SUB:1) = SPACE OR LOW-VALUE
006700         SUBTRACT 1 FROM SCAN-SUB
006800     ELSE
006900         MOVE SCAN-SUB TO L
007000         MOVE ZERO TO SCAN-SUB.
007100 100-EXIT.
007200     EXIT.
