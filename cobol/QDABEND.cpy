000100******************************************************************
000200*    QDABEND  -  STANDARD ABEND-DUMP LAYOUT FOR ALL QUICKDOCS
000300*    BATCH JOBS.  WRITTEN TO SYSOUT WHEN A JOB CANNOT CONTINUE
000400*    (OUT-OF-BALANCE LEDGER, DUPLICATE KEY, MISSING MASTER ROW).
000500*    SAME SHAPE AS THE OLD PATIENT-SYSTEM ABENDREC - KEPT SO
000600*    OPERATIONS DOES NOT HAVE TO LEARN A NEW DUMP FORMAT.
000700******************************************************************
000800 01  QD-ABEND-REC.
000900     05  QD-PARA-NAME            PIC X(30).
001000     05  QD-ABEND-REASON         PIC X(55).
001100     05  QD-EXPECTED-VAL         PIC X(20).
001200     05  QD-ACTUAL-VAL           PIC X(20).
001300     05  FILLER                  PIC X(05).
001400
001500 77  QD-ZERO-VAL                 PIC 9(01) VALUE ZERO.
001600 77  QD-ONE-VAL                  PIC 9(01) VALUE 1.
