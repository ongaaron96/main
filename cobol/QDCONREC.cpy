000100******************************************************************
000200*    QDCONREC  -  CONSULTATION LEDGER RECORD.
000300*    ONE ENTRY PER CONSULTATION ON THE QUICKDOCS CONSULTATION
000400*    FILE.  NO DUPLICATE KEY - THE FILE IS APPEND-ONLY AND EVERY
000500*    RECORD LOADS UNCONDITIONALLY (QDLEDGLD 300-LOAD-CONSULTS).
000600*    PRESCRIPTIONS ARE CARRIED AS A FIXED 10-DEEP TABLE OF
000700*    MEDICINE-NAME/QUANTITY PAIRS, SPACE FILLED WHEN UNUSED.
000800******************************************************************
000900 01  QD-CONSULT-RECORD.
001000     05  QD-CONSULT-PATIENT-NRIC PIC X(09).
001100     05  QD-CONSULT-DATE         PIC 9(08).
001200     05  QD-CONSULT-DATE-R REDEFINES QD-CONSULT-DATE.
001300         10  QD-CONSULT-CCYY     PIC 9(04).
001400         10  QD-CONSULT-MM       PIC 9(02).
001500         10  QD-CONSULT-DD       PIC 9(02).
001600     05  QD-CONSULT-DIAGNOSIS    PIC X(200).
001700     05  QD-CONSULT-PRESCRIPTIONS
001800                                 PIC X(500).
001900     05  QD-CONSULT-RX-TABLE REDEFINES
002000                            QD-CONSULT-PRESCRIPTIONS.
002100         10  QD-CONSULT-RX OCCURS 10 TIMES.
002200             15  QD-RX-MEDICINE-NAME
002300                                 PIC X(30).
002400             15  QD-RX-QUANTITY  PIC 9(07).
002500             15  FILLER          PIC X(13).
002600     05  FILLER                  PIC X(20).
