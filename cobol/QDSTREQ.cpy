000100******************************************************************
000200*    QDSTREQ  -  PARSED STATISTICS-REQUEST WORK AREA.
000300*    BUILT BY QDSTATPR FROM THE OPERATOR'S TOPIC/PERIOD TOKENS.
000400*    PERIODS ARE CARRIED AS MMYY (4 DIGITS) THROUGHOUT - THE
000500*    4-DIGIT FORM SORTS AND COMPARES CORRECTLY SO LONG AS THE
000600*    YEAR COMPARE IS DONE FIRST (SEE QDSTATS 500-IN-RANGE-TEST).
000700******************************************************************
000800 01  QD-STAT-REQUEST-REC.
000900     05  QD-STAT-TOPIC           PIC X(13).
001000         88  QD-STAT-TOPIC-FINANCES     VALUE "FINANCES     ".
001100         88  QD-STAT-TOPIC-CONSULTS     VALUE "CONSULTATIONS".
001200         88  QD-STAT-TOPIC-ALL          VALUE "ALL          ".
001300     05  QD-STAT-FROM-GRP.
001400         10  QD-STAT-FROM-MM     PIC 9(02).
001500         10  QD-STAT-FROM-YY     PIC 9(02).
001600     05  QD-STAT-FROM-PERIOD REDEFINES QD-STAT-FROM-GRP
001700                                 PIC 9(04).
001800     05  QD-STAT-TO-GRP.
001900         10  QD-STAT-TO-MM       PIC 9(02).
002000         10  QD-STAT-TO-YY       PIC 9(02).
002100     05  QD-STAT-TO-PERIOD REDEFINES QD-STAT-TO-GRP
002200                                 PIC 9(04).
002300     05  FILLER                  PIC X(10).
