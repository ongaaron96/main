000100******************************************************************
000200*    QDSTATOT  -  STATISTICS-TOTALS ACCUMULATOR WORK AREA.
000300*    BUILT BY QDSTATS WHILE IT SCANS THE CONSULTATION AND
000400*    PURCHASE FILES, THEN FORMATTED ONTO THE ONE-LINE SUMMARY
000500*    REPORT (SEE QDSTATS 700-WRITE-SUMMARY-LINE).
000600******************************************************************
000700 01  QD-STAT-TOTALS-REC.
000800     05  QD-STAT-T-FROM-PERIOD   PIC 9(04).
000900     05  QD-STAT-T-TO-PERIOD     PIC 9(04).
001000     05  QD-STAT-T-CONSULT-CNT   PIC 9(07)   COMP-3.
001100     05  QD-STAT-T-CONSULT-REV   PIC S9(09)V99 COMP-3.
001200     05  QD-STAT-T-MED-COST      PIC S9(09)V99 COMP-3.
001300     05  QD-STAT-T-NET-TOTAL     PIC S9(09)V99 COMP-3.
001400     05  FILLER                  PIC X(15).
