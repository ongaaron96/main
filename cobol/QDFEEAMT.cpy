000100******************************************************************
000200*    QDFEEAMT  -  PARSED CONSULTATION-FEE WORK AREA.
000300*    BUILT BY QDFEEPRS FROM THE OPERATOR'S RAW TOKEN AND CARRIED
000400*    FORWARD AS THE SINGLE CURRENT FEE ON THE FEECTL CONTROL
000500*    FILE.  NO FLOATING POINT - DOLLARS AND CENTS ARE SPLIT OUT
000600*    SEPARATELY THEN RECOMBINED INTO A FIXED 2-DECIMAL AMOUNT.
000700******************************************************************
000800 01  QD-FEE-WORK-REC.
000900     05  QD-FEE-RAW-TOKEN        PIC X(20).
001000     05  QD-FEE-DOLLARS          PIC 9(09).
001100     05  QD-FEE-CENTS            PIC 9(02).
001200     05  QD-FEE-AMOUNT           PIC S9(09)V99.
001300     05  FILLER                  PIC X(10).
001400
001500*    04/11/89 JS - OVERLAYS THE DOLLARS/CENTS PAIR AS ONE 11-
001600*    DIGIT FIELD SO 330-COMPOSE-FEE CAN TEST FOR AN ALL-ZERO FEE
001700*    IN ONE COMPARE INSTEAD OF TWO.
001800 01  QD-FEE-DOLLARS-CENTS-R REDEFINES QD-FEE-WORK-REC.
001900     05  FILLER                  PIC X(20).
002000     05  QD-FEE-DOLLARS-CENTS    PIC 9(11).
002100     05  FILLER                  PIC X(21).
