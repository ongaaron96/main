000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QDSTATS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/89.
000600 DATE-COMPILED. 05/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG
001100*    --------------------------------------------------------
001200*    05/09/89  JS   0014  ORIGINAL PROGRAM - THE SCHEDULED        CR0014  
001300*                         OVERNIGHT STATISTICS RUN.  PROCESSES A
001400*                         BATCH OF ALREADY-VALIDATED PERIOD-RANGE
001500*                         REQUESTS IN ONE PASS, UNLIKE QDSTATPR
001600*                         WHICH HANDLES ONE OPERATOR-TYPED
001700*                         REQUEST AT A TIME.
001800*    11/14/90  TGD  0042  DEFAULT TO-PERIOD TO FROM-PERIOD WHEN   CR0042  
001900*                         A REQUEST CARRIES ZERO IN TO-PERIOD -
002000*                         MATCHES THE FIX MADE IN QDSTATPR.
002100*    02/14/94  RH   0088  ADDED RECORDS-READ/GOOD COUNTS TO THE   CR0088  
002200*                         END-OF-JOB DISPLAY FOR OPERATIONS.
002300*    09/30/98  PMK  0103  Y2K - PERIODS REMAIN 2-DIGIT MMYY BY    CR0103  
002400*                         DESIGN (SOURCE SYSTEM NEVER STORED A
002500*                         CENTURY DIGIT HERE) - REVIEWED, NO
002600*                         CHANGE NEEDED, YEAR COMPARE STAYS
002700*                         WINDOWED THE SAME AS BEFORE 01/01/00.
002800*    04/08/03  LJS  0160  RECOMPILED UNDER NEW COBOL DEV CENTER   CR0160  
002900*                         STANDARDS, NO LOGIC CHANGE.
003000******************************************************************
003100*REMARKS.
003200*
003300*          THIS PROGRAM IS THE BACK-END OF THE STATISTICS
003400*          FUNCTION - IT DOES NOT PARSE OPERATOR TEXT (SEE
003500*          QDSTATPR FOR THAT).  IT READS A FILE OF ALREADY-
003600*          VALIDATED STATISTICS REQUESTS (TOPIC, FROM-PERIOD,
003700*          TO-PERIOD, ALL IN BINARY FORM - SEE QDSTREQ), RUNS
003800*          THE SAME PERIOD-RANGE AGGREGATION QDSTATPR USES, AND
003900*          PRINTS ONE STATSRPT LINE PER REQUEST.  A SINGLE RUN
004000*          MAY CARRY MANY REQUESTS - THE OVERNIGHT JOB THAT
004100*          BUILDS THE MONTHLY MANAGEMENT PACKAGE SUBMITS ONE
004200*          REQUEST PER TOPIC PER MONTH IN ONE BATCH.
004300*
004400******************************************************************
004500
004600         REQUEST FILE               -   DDS0001.STATREQ
004700
004800         CONSULTATION FILE          -   DDS0001.CONSIN
004900
005000         MEDICINE PURCHASE FILE     -   DDS0001.MEDPURCH
005100
005200         FEE CONTROL FILE (VSAM)    -   DDS0001.FEECTL
005300
005400         REPORT PRODUCED            -   DDS0001.STATSRPT
005500
005600         DUMP FILE                  -   SYSOUT
005700
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT STATREQ
007200     ASSIGN TO UT-S-STATREQ
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS IFCODE.
007500
007600     SELECT CONSIN
007700     ASSIGN TO UT-S-CONSIN
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS CFCODE.
008000
008100     SELECT MEDPURCH
008200     ASSIGN TO UT-S-MEDPURCH
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS MFCODE.
008500
008600     SELECT STATSRPT
008700     ASSIGN TO UT-S-STATSRPT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS RFCODE.
009000
009100     SELECT FEECTL
009200            ASSIGN       TO FEECTL
009300            ORGANIZATION IS INDEXED
009400            ACCESS MODE  IS RANDOM
009500            RECORD KEY   IS FC-CONTROL-KEY
009600            FILE STATUS  IS FEECTL-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC  PIC X(130).
010700
010800****** ONE RECORD PER ALREADY-VALIDATED STATISTICS REQUEST - SEE
010900****** QDSTREQ.  BUILT BY THE OVERNIGHT EXTRACT THAT SCHEDULES
011000****** THIS RUN, NOT BY AN OPERATOR KEYING TEXT.
011100 FD  STATREQ
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 31 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS QD-STAT-REQUEST-REC.
011700 COPY QDSTREQ.
011800
011900****** THE CONSULTATION LEDGER - SEE QDLEDGLD FOR HOW IT IS
012000****** BUILT AND QDCONREC FOR THE RECORD LAYOUT.
012100 FD  CONSIN
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 737 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS QD-CONSULT-RECORD.
012700 COPY QDCONREC.
012800
012900****** THE APPEND-ONLY MEDICINE PURCHASE LEDGER - SEE QDMEDINV.
013000 FD  MEDPURCH
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 96 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS QD-PURCHASE-RECORD.
013600 COPY QDPURREC.
013700
013800 FD  STATSRPT
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 90 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS STATSRPT-REC.
014400 01  STATSRPT-REC                PIC X(90).
014500
014600 FD  FEECTL
014700     RECORD CONTAINS 64 CHARACTERS
014800     DATA RECORD IS FC-CONTROL-REC.
014900 01  FC-CONTROL-REC.
015000     05  FC-CONTROL-KEY          PIC X(04).
015100     05  FC-FEE-AMOUNT           PIC S9(09)V99.
015200     05  FILLER                  PIC X(49).
015300
015400** QSAM FILE
015500 WORKING-STORAGE SECTION.
015600
015700 01  FILE-STATUS-CODES.
015800     05  IFCODE                  PIC X(2).
015900         88 CODE-READ-REQ      VALUE SPACES.
016000         88 NO-MORE-DATA       VALUE "10".
016100     05  CFCODE                  PIC X(2).
016200         88 CODE-READ-CONS     VALUE SPACES.
016300         88 NO-MORE-CONSULTS   VALUE "10".
016400     05  MFCODE                  PIC X(2).
016500         88 CODE-READ-PURCH    VALUE SPACES.
016600         88 NO-MORE-PURCHASES  VALUE "10".
016700     05  RFCODE                  PIC X(2).
016800         88 CODE-WRITE         VALUE SPACES.
016900     05  FEECTL-STATUS           PIC X(2).
017000         88 RECORD-FOUND         VALUE "00".
017100
017200 COPY QDSTATOT.
017300
017400 01  REVENUE-CALC-REC.
017500     05  QD-RC-CONSULT-COUNT     PIC 9(07)   COMP.
017600     05  QD-RC-FEE-AMOUNT        PIC S9(09)V99.
017700     05  QD-RC-MED-PURCH-COST    PIC S9(09)V99 COMP-3.
017800     05  QD-RC-CONSULT-REVENUE   PIC S9(09)V99 COMP-3.
017900     05  QD-RC-NET-TOTAL         PIC S9(09)V99 COMP-3.
018000
018100 01  QD-RC-RETURN-CD             PIC S9(04) COMP.
018200
018300 01  WS-RANGE-TEST-FIELDS.
018400     05  WS-RT-CCYY               PIC 9(04).
018500     05  WS-RT-YY REDEFINES WS-RT-CCYY.
018600         10  FILLER               PIC 9(02).
018700         10  WS-RT-YY-ONLY        PIC 9(02).
018800     05  WS-RT-MM                 PIC 9(02).
018900     05  WS-RT-IN-RANGE-SW        PIC X(01).
019000         88 WS-RT-IN-RANGE        VALUE "Y".
019100
019200 01  COUNTERS-AND-ACCUMULATORS.
019300     05  RECORDS-READ            PIC S9(07) COMP.
019400     05  RECORDS-GOOD            PIC S9(07) COMP.
019500
019600 01  FLAGS-AND-SWITCHES.
019700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
019800         88 NO-MORE-DATA-RECS    VALUE "N".
019900     05  MORE-CONSULTS-SW        PIC X(01) VALUE "Y".
020000         88 NO-MORE-CONSULT-RECS VALUE "N".
020100     05  MORE-PURCHASES-SW       PIC X(01) VALUE "Y".
020200         88 NO-MORE-PURCH-RECS   VALUE "N".
020300
020400 01  WS-REPORT-LINE.
020500     05  RPT-TOPIC-O             PIC X(13).
020600     05  FILLER                  PIC X(02) VALUE SPACES.
020700     05  RPT-FROM-O              PIC 9(04).
020800     05  FILLER                  PIC X(02) VALUE SPACES.
020900     05  RPT-TO-O                PIC 9(04).
021000     05  FILLER                  PIC X(02) VALUE SPACES.
021100     05  RPT-COUNT-O             PIC ZZZZZZ9.
021200     05  FILLER                  PIC X(02) VALUE SPACES.
021300     05  RPT-REVENUE-O           PIC -ZZZ,ZZZ,ZZ9.99.
021400     05  FILLER                  PIC X(02) VALUE SPACES.
021500     05  RPT-MEDCOST-O           PIC -ZZZ,ZZZ,ZZ9.99.
021600     05  FILLER                  PIC X(02) VALUE SPACES.
021700     05  RPT-NET-O               PIC -ZZZ,ZZZ,ZZ9.99.
021800     05  FILLER                  PIC X(19) VALUE SPACES.
021900
022000 COPY QDABEND.
022100
022200 PROCEDURE DIVISION.
022300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022400     PERFORM 100-MAINLINE THRU 100-EXIT
022500             UNTIL NO-MORE-DATA-RECS.
022600     PERFORM 900-CLEANUP THRU 900-EXIT.
022700     MOVE ZERO TO RETURN-CODE.
022800     GOBACK.
022900
023000 000-HOUSEKEEPING.
023100     MOVE "000-HOUSEKEEPING" TO QD-PARA-NAME.
023200     DISPLAY "******** BEGIN JOB QDSTATS ********".
023300     OPEN INPUT STATREQ, CONSIN, MEDPURCH.
023400     OPEN OUTPUT STATSRPT, SYSOUT.
023500     OPEN INPUT FEECTL.
023600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023700
023800     READ STATREQ
023900         AT END
024000         MOVE "N" TO MORE-DATA-SW
024100         GO TO 000-EXIT
024200     END-READ.
024300     ADD +1 TO RECORDS-READ.
024400 000-EXIT.
024500     EXIT.
024600
024700 100-MAINLINE.
024800*    11/14/90 TGD - A REQUEST WITH NO TO-PERIOD SUPPLIED BY THE
024900*    EXTRACT CARRIES ZERO - DEFAULT IT TO FROM-PERIOD, THE SAME
025000*    RULE QDSTATPR APPLIES TO A 2-TOKEN OPERATOR COMMAND.
025100     MOVE "100-MAINLINE" TO QD-PARA-NAME.
025200     IF QD-STAT-TO-PERIOD = ZERO
025300         MOVE QD-STAT-FROM-MM TO QD-STAT-TO-MM
025400         MOVE QD-STAT-FROM-YY TO QD-STAT-TO-YY.
025500
025600     PERFORM 400-RUN-STATISTICS THRU 400-EXIT.
025700     ADD +1 TO RECORDS-GOOD.
025800
025900     READ STATREQ
026000         AT END
026100         MOVE "N" TO MORE-DATA-SW
026200         GO TO 100-EXIT
026300     END-READ.
026400     ADD +1 TO RECORDS-READ.
026500 100-EXIT.
026600     EXIT.
026700
026800 400-RUN-STATISTICS.
026900*    05/09/89 JS - SCANS THE CONSULTATION AND MEDICINE PURCHASE
027000*    FILES FROM THE TOP FOR EVERY REQUEST ON STATREQ - THE SAME
027100*    APPROACH QDSTATPR USES FOR A SINGLE OPERATOR COMMAND.
027200     MOVE "400-RUN-STATISTICS" TO QD-PARA-NAME.
027300     INITIALIZE QD-STAT-TOTALS-REC, REVENUE-CALC-REC.
027400     MOVE QD-STAT-FROM-PERIOD TO QD-STAT-T-FROM-PERIOD,
027500                                  RPT-FROM-O.
027600     MOVE QD-STAT-TO-PERIOD   TO QD-STAT-T-TO-PERIOD,
027700                                  RPT-TO-O.
027800
027900     CLOSE CONSIN, MEDPURCH.
028000     OPEN INPUT CONSIN, MEDPURCH.
028100
028200     PERFORM 410-GET-CURRENT-FEE THRU 410-EXIT.
028300     PERFORM 420-SCAN-CONSULTS THRU 420-EXIT.
028400     PERFORM 440-SCAN-PURCHASES THRU 440-EXIT.
028500
028600     MOVE QD-STAT-T-CONSULT-CNT TO QD-RC-CONSULT-COUNT.
028700     MOVE QD-STAT-T-MED-COST TO QD-RC-MED-PURCH-COST.
028800     CALL "QDCLCREV" USING REVENUE-CALC-REC, QD-RC-RETURN-CD.
028900     MOVE QD-RC-CONSULT-REVENUE TO QD-STAT-T-CONSULT-REV.
029000     MOVE QD-RC-NET-TOTAL TO QD-STAT-T-NET-TOTAL.
029100
029200     PERFORM 700-WRITE-SUMMARY-LINE THRU 700-EXIT.
029300 400-EXIT.
029400     EXIT.
029500
029600 410-GET-CURRENT-FEE.
029700     MOVE "410-GET-CURRENT-FEE" TO QD-PARA-NAME.
029800     MOVE "FEE1" TO FC-CONTROL-KEY.
029900     READ FEECTL INTO FC-CONTROL-REC
030000         INVALID KEY
030100         MOVE ZERO TO FC-FEE-AMOUNT
030200     END-READ.
030300     MOVE FC-FEE-AMOUNT TO QD-RC-FEE-AMOUNT.
030400 410-EXIT.
030500     EXIT.
030600
030700 420-SCAN-CONSULTS.
030800     MOVE "420-SCAN-CONSULTS" TO QD-PARA-NAME.
030900     MOVE "Y" TO MORE-CONSULTS-SW.
031000     PERFORM 425-READ-CONSULT THRU 425-EXIT.
031100     PERFORM 430-TEST-CONSULT THRU 430-EXIT
031200             UNTIL NO-MORE-CONSULT-RECS.
031300 420-EXIT.
031400     EXIT.
031500
031600 425-READ-CONSULT.
031700     READ CONSIN
031800         AT END
031900         MOVE "N" TO MORE-CONSULTS-SW
032000     END-READ.
032100 425-EXIT.
032200     EXIT.
032300
032400 430-TEST-CONSULT.
032500     MOVE "430-TEST-CONSULT" TO QD-PARA-NAME.
032600     MOVE QD-CONSULT-CCYY TO WS-RT-CCYY.
032700     MOVE QD-CONSULT-MM TO WS-RT-MM.
032800     PERFORM 500-IN-RANGE-TEST THRU 500-EXIT.
032900     IF WS-RT-IN-RANGE
033000         ADD +1 TO QD-STAT-T-CONSULT-CNT.
033100     PERFORM 425-READ-CONSULT THRU 425-EXIT.
033200 430-EXIT.
033300     EXIT.
033400
033500 440-SCAN-PURCHASES.
033600     MOVE "440-SCAN-PURCHASES" TO QD-PARA-NAME.
033700     MOVE "Y" TO MORE-PURCHASES-SW.
033800     PERFORM 445-READ-PURCHASE THRU 445-EXIT.
033900     PERFORM 450-TEST-PURCHASE THRU 450-EXIT
034000             UNTIL NO-MORE-PURCH-RECS.
034100 440-EXIT.
034200     EXIT.
034300
034400 445-READ-PURCHASE.
034500     READ MEDPURCH
034600         AT END
034700         MOVE "N" TO MORE-PURCHASES-SW
034800     END-READ.
034900 445-EXIT.
035000     EXIT.
035100
035200 450-TEST-PURCHASE.
035300     MOVE "450-TEST-PURCHASE" TO QD-PARA-NAME.
035400     MOVE QD-PUR-CCYY TO WS-RT-CCYY.
035500     MOVE QD-PUR-MM TO WS-RT-MM.
035600     PERFORM 500-IN-RANGE-TEST THRU 500-EXIT.
035700     IF WS-RT-IN-RANGE
035800         ADD QD-PUR-COST TO QD-STAT-T-MED-COST.
035900     PERFORM 445-READ-PURCHASE THRU 445-EXIT.
036000 450-EXIT.
036100     EXIT.
036200
036300 500-IN-RANGE-TEST.
036400*    05/09/89 JS - A RECORD IS IN RANGE WHEN ITS (YEAR, MONTH)
036500*    FALLS BETWEEN FROM AND TO INCLUSIVE - ONLY THE LAST 2 DIGITS
036600*    OF THE LEDGER CCYY ARE COMPARABLE TO THE REQUEST'S MMYY
036700*    PERIOD, SO THE RECORD'S CENTURY IS DROPPED BEFORE COMPARE.
036800*    YEAR IS COMPARED FIRST, THEN MONTH - RETURN-CD OF ZERO
036900*    MEANS "IN RANGE".  SAME LOGIC AS QDSTATPR 500-IN-RANGE-TEST.
037000     MOVE "500-IN-RANGE-TEST" TO QD-PARA-NAME.
037100     MOVE "N" TO WS-RT-IN-RANGE-SW.
037200     MOVE +1 TO QD-RC-RETURN-CD.
037300     IF (WS-RT-YY-ONLY > QD-STAT-FROM-YY OR
037400        (WS-RT-YY-ONLY = QD-STAT-FROM-YY AND
037500         WS-RT-MM NOT < QD-STAT-FROM-MM))
037600       AND
037700        (WS-RT-YY-ONLY < QD-STAT-TO-YY OR
037800        (WS-RT-YY-ONLY = QD-STAT-TO-YY AND
037900         WS-RT-MM NOT > QD-STAT-TO-MM))
038000         MOVE "Y" TO WS-RT-IN-RANGE-SW
038100         MOVE ZERO TO QD-RC-RETURN-CD.
038200 500-EXIT.
038300     EXIT.
038400
038500 700-WRITE-SUMMARY-LINE.
038600     MOVE "700-WRITE-SUMMARY-LINE" TO QD-PARA-NAME.
038700     MOVE QD-STAT-TOPIC TO RPT-TOPIC-O.
038800     MOVE QD-STAT-T-CONSULT-CNT TO RPT-COUNT-O.
038900     MOVE QD-STAT-T-CONSULT-REV TO RPT-REVENUE-O.
039000     MOVE QD-STAT-T-MED-COST TO RPT-MEDCOST-O.
039100     MOVE QD-STAT-T-NET-TOTAL TO RPT-NET-O.
039200     WRITE STATSRPT-REC FROM WS-REPORT-LINE.
039300 700-EXIT.
039400     EXIT.
039500
039600 800-CLOSE-FILES.
039700     MOVE "800-CLOSE-FILES" TO QD-PARA-NAME.
039800     CLOSE STATREQ, CONSIN, MEDPURCH, STATSRPT, FEECTL, SYSOUT.
039900 800-EXIT.
040000     EXIT.
040100
040200 900-CLEANUP.
040300     MOVE "900-CLEANUP" TO QD-PARA-NAME.
040400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
040500     DISPLAY "** STATISTICS REQUESTS READ **".
040600     DISPLAY RECORDS-READ.
040700     DISPLAY "** STATISTICS REQUESTS COMPLETED **".
040800     DISPLAY RECORDS-GOOD.
040900     DISPLAY "******** NORMAL END OF JOB QDSTATS ********".
041000 900-EXIT.
041100     EXIT.
041200
041300 1000-ABEND-RTN.
041400     WRITE SYSOUT-REC FROM QD-ABEND-REC.
041500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
041600     DISPLAY "*** ABNORMAL END OF JOB-QDSTATS ***" UPON CONSOLE.
041700     DIVIDE QD-ZERO-VAL INTO QD-ONE-VAL.
