000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QDFEEPRS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED. 04/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG
001100*    --------------------------------------------------------
001200*    04/11/89  JS   0012  ORIGINAL PROGRAM - EDITS THE OPERATOR   CR0012  
001300*                         "SET FEE" COMMAND ARGUMENT AND POSTS
001400*                         THE NORMALIZED AMOUNT TO THE FEE
001500*                         CONTROL FILE FOR THE STATISTICS JOB.
001600*    08/02/90  TGD  0033  ADDED THE LEADING-$-STRIP STEP - DATA   CR0033  
001700*                         ENTRY WAS KEYING THE DOLLAR SIGN.
001800*    02/19/93  RH   0081  REJECT TOKENS WITH THE DECIMAL POINT IN CR0081  
001900*                         THE WRONG POSITION INSTEAD OF LETTING
002000*                         THEM FALL THROUGH TO A BAD FEECTL WRITE.
002100*    09/30/98  PMK  0103  Y2K - NO DATE FIELDS STORED BY THIS JOB,CR0103  
002200*                         REVIEWED AND SIGNED OFF, NO CHANGE.
002300*    04/08/03  LJS  0158  RECOMPILED UNDER NEW COBOL DEV CENTER   CR0158  
002400*                         STANDARDS, NO LOGIC CHANGE.
002500******************************************************************
002600*REMARKS.
002700*
002800*          THIS PROGRAM EDITS THE RAW OPERATOR ARGUMENT FOR THE
002900*          "SET CONSULTATION FEE" COMMAND, ONE ARGUMENT STRING
003000*          PER INPUT RECORD.
003100*
003200*          A GOOD TOKEN IS SPLIT INTO DOLLARS/CENTS, RECOMBINED
003300*          AS A FIXED 2-DECIMAL AMOUNT, AND POSTED TO THE FEE
003400*          CONTROL FILE - A ONE-RECORD INDEXED FILE HOLDING THE
003500*          SINGLE CURRENT CONSULTATION FEE USED BY THE STATISTICS
003600*          JOB (QDSTATS).
003700*
003800*          A BAD TOKEN IS WRITTEN TO THE FEE ERROR FILE AND DOES
003900*          NOT UPDATE THE CONTROL FILE.
004000*
004100******************************************************************
004200
004300         INPUT FILE               -   DDS0001.CMDFEE
004400
004500         CONTROL FILE (VSAM)      -   DDS0001.FEECTL
004600
004700         ERROR FILE PRODUCED      -   DDS0001.FEEERR
004800
004900         DUMP FILE                -   SYSOUT
005000
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT CMDFEE
006500     ASSIGN TO UT-S-CMDFEE
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800
006900     SELECT FEEERR
007000     ASSIGN TO UT-S-FEEERR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS EFCODE.
007300
007400     SELECT FEECTL
007500            ASSIGN       TO FEECTL
007600            ORGANIZATION IS INDEXED
007700            ACCESS MODE  IS RANDOM
007800            RECORD KEY   IS FC-CONTROL-KEY
007900            FILE STATUS  IS FEECTL-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100****** ONE RECORD PER "SET FEE" COMMAND ARGUMENT, AS KEYED BY
009200****** THE OPERATOR - RAW, UNTRIMMED, UP TO 20 BYTES OF TOKEN
009300****** PLUS SURROUNDING BLANKS.
009400 FD  CMDFEE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS CMDFEE-REC.
010000 01  CMDFEE-REC                  PIC X(80).
010100
010200****** ONE RECORD PER REJECTED "SET FEE" ARGUMENT - THE ORIGINAL
010300****** TOKEN PLUS A SHORT REASON MESSAGE.
010400 FD  FEEERR
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 100 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FEEERR-REC.
011000 01  FEEERR-REC.
011100     05  FE-REASON               PIC X(40).
011200     05  FE-RAW-TOKEN            PIC X(60).
011300
011400 FD  FEECTL
011500     RECORD CONTAINS 64 CHARACTERS
011600     DATA RECORD IS FC-CONTROL-REC.
011700 01  FC-CONTROL-REC.
011800     05  FC-CONTROL-KEY          PIC X(04).
011900     05  FC-FEE-AMOUNT           PIC S9(09)V99.
012000     05  FILLER                  PIC X(49).
012100
012200*    04/11/89 JS - DOLLARS/CENTS VIEW OF THE POSTED FEE, USED
012300*    ONLY TO BUILD THE CONSOLE TRACE LINE IN 400-POST-FEE-
012400*    CONTROL - THE CONTROL RECORD ITSELF STAYS A SIGNED PACKED
012500*    AMOUNT FOR THE ARITHMETIC IN 330-COMPOSE-FEE.
012600 01  FC-CONTROL-REC-R REDEFINES FC-CONTROL-REC.
012700     05  FILLER                  PIC X(04).
012800     05  FC-FEE-DOLLARS-DISP     PIC 9(09).
012900     05  FC-FEE-CENTS-DISP       PIC 99.
013000     05  FILLER                  PIC X(49).
013100
013200** QSAM FILE
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  IFCODE                  PIC X(2).
013700         88 CODE-READ     VALUE SPACES.
013800         88 NO-MORE-DATA  VALUE "10".
013900     05  EFCODE                  PIC X(2).
014000         88 CODE-WRITE    VALUE SPACES.
014100     05  FEECTL-STATUS           PIC X(2).
014200         88 RECORD-FOUND         VALUE "00".
014300         88 RECORD-NOT-FOUND     VALUE "23".
014400
014500** QSAM FILE
014600 COPY QDFEEAMT.
014700
014800 01  WS-WORK-FIELDS.
014900     05  WS-TRIMMED-TOKEN        PIC X(20).
015000     05  WS-START-POS            PIC 9(02) COMP.
015100     05  WS-TOK-LEN              PIC S9(04) COMP.
015200     05  WS-SCAN-POS             PIC 9(02) COMP.
015300     05  WS-DOT-POS              PIC 9(02) COMP.
015400     05  WS-DOLLARS-TXT          PIC X(09).
015500     05  WS-CENTS-TXT            PIC X(02).
015600     05  QD-TEXT1                PIC X(255).
015700     05  QD-RETURN-LTH           PIC S9(4) COMP.
015800
015900*    04/11/89 JS - OVERLAYS WS-WORK-FIELDS SO THE FIRST BYTE OF
016000*    THE TRIMMED TOKEN CAN BE TESTED FOR A LEADING "$" WITHOUT A
016100*    REFERENCE-MODIFIED SUBSCRIPT.
016200 01  QD-WORK-FIELDS-R REDEFINES WS-WORK-FIELDS.
016300     05  WS-TRIM-FIRST-CHAR      PIC X(01).
016400     05  FILLER                  PIC X(19).
016500     05  FILLER                  PIC X(02).
016600     05  FILLER                  PIC X(02).
016700     05  FILLER                  PIC X(02).
016800     05  FILLER                  PIC X(02).
016900     05  FILLER                  PIC X(09).
017000     05  FILLER                  PIC X(02).
017100     05  FILLER                  PIC X(255).
017200     05  FILLER                  PIC X(02).
017300
017400 01  COUNTERS-AND-ACCUMULATORS.
017500     05  RECORDS-READ            PIC S9(07) COMP.
017600     05  RECORDS-GOOD            PIC S9(07) COMP.
017700     05  RECORDS-IN-ERROR        PIC S9(07) COMP.
017800
017900 01  FLAGS-AND-SWITCHES.
018000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
018100         88 NO-MORE-DATA-RECS    VALUE "N".
018200     05  TOKEN-VALID-SW          PIC X(01) VALUE "Y".
018300         88 TOKEN-IS-VALID       VALUE "Y".
018400         88 TOKEN-IS-INVALID     VALUE "N".
018500     05  QD-DOLLAR-SIGN-SW       PIC X(01) VALUE "N".
018600         88 QD-HAS-DOLLAR-SIGN   VALUE "Y".
018700
018800 COPY QDABEND.
018900
019000 PROCEDURE DIVISION.
019100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019200     PERFORM 100-MAINLINE THRU 100-EXIT
019300             UNTIL NO-MORE-DATA-RECS.
019400     PERFORM 900-CLEANUP THRU 900-EXIT.
019500     MOVE ZERO TO RETURN-CODE.
019600     GOBACK.
019700
019800 000-HOUSEKEEPING.
019900     MOVE "000-HOUSEKEEPING" TO QD-PARA-NAME.
020000     DISPLAY "******** BEGIN JOB QDFEEPRS ********".
020100     OPEN INPUT CMDFEE.
020200     OPEN OUTPUT FEEERR, SYSOUT.
020300     OPEN I-O FEECTL.
020400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020500
020600     READ CMDFEE INTO QD-FEE-RAW-TOKEN
020700         AT END
020800         MOVE "N" TO MORE-DATA-SW
020900         GO TO 000-EXIT
021000     END-READ.
021100     ADD +1 TO RECORDS-READ.
021200 000-EXIT.
021300     EXIT.
021400
021500 100-MAINLINE.
021600     MOVE "100-MAINLINE" TO QD-PARA-NAME.
021700     MOVE "Y" TO TOKEN-VALID-SW.
021800     PERFORM 200-EDIT-TOKEN THRU 200-EXIT.
021900
022000     IF TOKEN-IS-VALID
022100         PERFORM 400-POST-FEE-CONTROL THRU 400-EXIT
022200         ADD +1 TO RECORDS-GOOD
022300     ELSE
022400         PERFORM 500-WRITE-FEEERR THRU 500-EXIT
022500         ADD +1 TO RECORDS-IN-ERROR.
022600
022700     READ CMDFEE INTO QD-FEE-RAW-TOKEN
022800         AT END
022900         MOVE "N" TO MORE-DATA-SW
023000         GO TO 100-EXIT
023100     END-READ.
023200     ADD +1 TO RECORDS-READ.
023300 100-EXIT.
023400     EXIT.
023500
023600 200-EDIT-TOKEN.
023700*    04/11/89 JS - TRIM LEADING BLANKS, THEN CALL QDSTRLEN TO
023800*    FIND THE TRIMMED LENGTH.  A RAW ARGUMENT WITH AN EMBEDDED
023900*    BLANK AFTER THE FIRST NON-BLANK BYTE MEANS MORE THAN ONE
024000*    TOKEN WAS TYPED, WHICH IS A FORMAT ERROR.
024100     MOVE "200-EDIT-TOKEN" TO QD-PARA-NAME.
024200     MOVE SPACES TO QD-TEXT1.
024300     MOVE QD-FEE-RAW-TOKEN TO QD-TEXT1.
024400     MOVE 1 TO WS-START-POS.
024500     PERFORM 210-FIND-FIRST-CHAR
024600             THRU 210-EXIT
024700             UNTIL QD-TEXT1 (WS-START-POS:1) NOT = SPACE
024800                OR WS-START-POS > 20.
024900
025000     IF WS-START-POS > 20
025100         MOVE "MISSING FEE ARGUMENT" TO QD-ABEND-REASON
025200         MOVE "N" TO TOKEN-VALID-SW
025300         GO TO 200-EXIT.
025400
025500     CALL "QDSTRLEN" USING QD-TEXT1, QD-RETURN-LTH.
025600     COMPUTE WS-TOK-LEN = QD-RETURN-LTH - WS-START-POS + 1.
025700
025800     MOVE SPACES TO WS-TRIMMED-TOKEN.
025900     MOVE QD-TEXT1 (WS-START-POS:WS-TOK-LEN) TO WS-TRIMMED-TOKEN.
026000
026100     MOVE 1 TO WS-SCAN-POS.
026200     PERFORM 215-CHECK-FOR-EMBEDDED-BLANK
026300             THRU 215-EXIT
026400             UNTIL WS-SCAN-POS > WS-TOK-LEN.
026500
026600     IF TOKEN-IS-INVALID
026700         GO TO 200-EXIT.
026800
026900     PERFORM 300-SPLIT-AMOUNT THRU 300-EXIT.
027000 200-EXIT.
027100     EXIT.
027200
027300 210-FIND-FIRST-CHAR.
027400     ADD +1 TO WS-START-POS.
027500 210-EXIT.
027600     EXIT.
027700
027800 215-CHECK-FOR-EMBEDDED-BLANK.
027900*    04/11/89 JS - A BLANK FOUND BEFORE THE END OF THE TRIMMED
028000*    TOKEN MEANS THE OPERATOR TYPED MORE THAN ONE TOKEN.
028100     IF WS-TRIMMED-TOKEN (WS-SCAN-POS:1) = SPACE
028200         MOVE "N" TO TOKEN-VALID-SW.
028300     ADD +1 TO WS-SCAN-POS.
028400 215-EXIT.
028500     EXIT.
028600
028700 300-SPLIT-AMOUNT.
028800*    08/02/90 TGD - STRIP A LEADING $ BEFORE LOOKING FOR THE
028900*    DECIMAL POINT.
029000*    02/19/93 RH - THE DECIMAL POINT, IF ANY, MUST FALL EXACTLY
029100*    3 BYTES FROM THE END OF THE TOKEN (.NN) - ANY OTHER
029200*    POSITION IS A FORMAT ERROR, NOT A SILENT TRUNCATION.
029300     MOVE "300-SPLIT-AMOUNT" TO QD-PARA-NAME.
029400     MOVE "N" TO QD-DOLLAR-SIGN-SW.
029500     MOVE 1 TO WS-SCAN-POS.
029600
029700     IF WS-TRIM-FIRST-CHAR = "$"
029800         MOVE "Y" TO QD-DOLLAR-SIGN-SW
029900         MOVE 2 TO WS-SCAN-POS.
030000
030100     IF WS-TOK-LEN < WS-SCAN-POS
030200         MOVE "BAD FEE FORMAT - NO DIGITS" TO QD-ABEND-REASON
030300         MOVE "N" TO TOKEN-VALID-SW
030400         GO TO 300-EXIT.
030500
030600     MOVE ZERO TO WS-DOT-POS.
030700     COMPUTE WS-DOT-POS = WS-TOK-LEN - 2.
030800     IF WS-DOT-POS > WS-SCAN-POS
030900         AND WS-TRIMMED-TOKEN (WS-DOT-POS:1) = "."
031000         PERFORM 310-SPLIT-WITH-DECIMAL THRU 310-EXIT
031100     ELSE
031200         PERFORM 320-SPLIT-WHOLE-DOLLARS THRU 320-EXIT.
031300 300-EXIT.
031400     EXIT.
031500
031600 310-SPLIT-WITH-DECIMAL.
031700     MOVE "310-SPLIT-WITH-DECIMAL" TO QD-PARA-NAME.
031800     MOVE SPACES TO WS-DOLLARS-TXT.
031900     COMPUTE WS-SCAN-POS = WS-DOT-POS - WS-SCAN-POS.
032000     MOVE WS-TRIMMED-TOKEN (1:WS-DOT-POS - 1) TO WS-DOLLARS-TXT
032100         (10 - WS-DOT-POS + 1:WS-DOT-POS - 1).
032200     MOVE WS-TRIMMED-TOKEN (WS-DOT-POS + 1:2) TO WS-CENTS-TXT.
032300
032400     IF WS-DOLLARS-TXT NOT NUMERIC OR WS-CENTS-TXT NOT NUMERIC
032500         MOVE "BAD FEE FORMAT - NOT NUMERIC" TO QD-ABEND-REASON
032600         MOVE "N" TO TOKEN-VALID-SW
032700         GO TO 310-EXIT.
032800
032900     MOVE WS-DOLLARS-TXT TO QD-FEE-DOLLARS.
033000     MOVE WS-CENTS-TXT TO QD-FEE-CENTS.
033100     PERFORM 330-COMPOSE-FEE THRU 330-EXIT.
033200 310-EXIT.
033300     EXIT.
033400
033500 320-SPLIT-WHOLE-DOLLARS.
033600     MOVE "320-SPLIT-WHOLE-DOLLARS" TO QD-PARA-NAME.
033700     MOVE SPACES TO WS-DOLLARS-TXT.
033800     MOVE WS-TRIMMED-TOKEN
033900          (WS-SCAN-POS:WS-TOK-LEN - WS-SCAN-POS + 1)
034000          TO WS-DOLLARS-TXT
034100          (10 - (WS-TOK-LEN - WS-SCAN-POS + 1):
034200           WS-TOK-LEN - WS-SCAN-POS + 1).
034300
034400     IF WS-DOLLARS-TXT NOT NUMERIC
034500         MOVE "BAD FEE FORMAT - NOT NUMERIC" TO QD-ABEND-REASON
034600         MOVE "N" TO TOKEN-VALID-SW
034700         GO TO 320-EXIT.
034800
034900     MOVE WS-DOLLARS-TXT TO QD-FEE-DOLLARS.
035000     MOVE ZERO TO QD-FEE-CENTS.
035100     PERFORM 330-COMPOSE-FEE THRU 330-EXIT.
035200 320-EXIT.
035300     EXIT.
035400
035500 330-COMPOSE-FEE.
035600     MOVE "330-COMPOSE-FEE" TO QD-PARA-NAME.
035700     COMPUTE QD-FEE-AMOUNT =
035800             QD-FEE-DOLLARS + (QD-FEE-CENTS / 100).
035900     IF QD-FEE-DOLLARS-CENTS = ZERO
036000         DISPLAY "NOTE - FEE TOKEN PARSED TO ZERO AMOUNT"
036100             UPON CONSOLE.
036200 330-EXIT.
036300     EXIT.
036400
036500 400-POST-FEE-CONTROL.
036600*    04/11/89 JS - ONE CONTROL RECORD FOR THE WHOLE FILE, KEYED
036700*    "FEE1".  IF THE CONTROL RECORD DOES NOT YET EXIST THIS IS
036800*    THE FIRST "SET FEE" EVER RUN - WRITE IT, DO NOT REWRITE.
036900     MOVE "400-POST-FEE-CONTROL" TO QD-PARA-NAME.
037000     MOVE "FEE1" TO FC-CONTROL-KEY.
037100     READ FEECTL INTO FC-CONTROL-REC
037200         INVALID KEY
037300         CONTINUE
037400     END-READ.
037500
037600     MOVE "FEE1" TO FC-CONTROL-KEY.
037700     MOVE QD-FEE-AMOUNT TO FC-FEE-AMOUNT.
037800     DISPLAY "NEW CONSULTATION FEE - DOLLARS " FC-FEE-DOLLARS-DISP
037900         " CENTS " FC-FEE-CENTS-DISP UPON CONSOLE.
038000
038100     IF RECORD-FOUND
038200         REWRITE FC-CONTROL-REC
038300             INVALID KEY
038400             MOVE "** PROBLEM REWRITING FEECTL" TO QD-ABEND-REASON
038500             MOVE FEECTL-STATUS TO QD-EXPECTED-VAL
038600             GO TO 1000-ABEND-RTN
038700         END-REWRITE
038800     ELSE
038900         WRITE FC-CONTROL-REC
039000             INVALID KEY
039100             MOVE "** PROBLEM WRITING FEECTL" TO QD-ABEND-REASON
039200             MOVE FEECTL-STATUS TO QD-EXPECTED-VAL
039300             GO TO 1000-ABEND-RTN
039400         END-WRITE.
039500 400-EXIT.
039600     EXIT.
039700
039800 500-WRITE-FEEERR.
039900     MOVE "500-WRITE-FEEERR" TO QD-PARA-NAME.
040000     MOVE QD-ABEND-REASON TO FE-REASON.
040100     MOVE QD-FEE-RAW-TOKEN TO FE-RAW-TOKEN.
040200     WRITE FEEERR-REC.
040300 500-EXIT.
040400     EXIT.
040500
040600 700-CLOSE-FILES.
040700     MOVE "700-CLOSE-FILES" TO QD-PARA-NAME.
040800     CLOSE CMDFEE, FEEERR, FEECTL, SYSOUT.
040900 700-EXIT.
041000     EXIT.
041100
041200 900-CLEANUP.
041300     MOVE "900-CLEANUP" TO QD-PARA-NAME.
041400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041500     DISPLAY "** FEE ARGUMENTS READ **".
041600     DISPLAY RECORDS-READ.
041700     DISPLAY "** FEE ARGUMENTS POSTED **".
041800     DISPLAY RECORDS-GOOD.
041900     DISPLAY "** FEE ARGUMENTS REJECTED **".
042000     DISPLAY RECORDS-IN-ERROR.
042100     DISPLAY "******** NORMAL END OF JOB QDFEEPRS ********".
042200 900-EXIT.
042300     EXIT.
042400
042500 1000-ABEND-RTN.
042600     WRITE SYSOUT-REC FROM QD-ABEND-REC.
042700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042800     DISPLAY "*** ABNORMAL END OF JOB-QDFEEPRS ***" UPON CONSOLE.
042900     DIVIDE QD-ZERO-VAL INTO QD-ONE-VAL.
