000100******************************************************************
000200*    QDPATREC  -  PATIENT LEDGER RECORD.
000300*    ONE ENTRY PER PATIENT ON THE QUICKDOCS PATIENT FILE.
000400*    NRIC IS THE UNIQUE KEY CHECKED BY QDLEDGLD ON LOAD.
000500*    TAGS ARE A REPEATING CLASSIFICATION GROUP (DIABETES, ETC)
000600*    CARRIED AS A FIXED 10-DEEP TABLE OF 20-BYTE SLOTS - UNUSED
000700*    SLOTS ARE SPACE FILLED.
000800******************************************************************
000900 01  QD-PATIENT-RECORD.
001000     05  QD-PAT-NRIC             PIC X(09).
001100     05  QD-PAT-NAME             PIC X(100).
001200     05  QD-PAT-NAME-R REDEFINES QD-PAT-NAME.
001300         10  QD-PAT-NAME-LAST    PIC X(50).
001400         10  QD-PAT-NAME-FIRST   PIC X(50).
001500     05  QD-PAT-TAGS             PIC X(200).
001600     05  QD-PAT-TAG-TABLE REDEFINES QD-PAT-TAGS.
001700         10  QD-PAT-TAG OCCURS 10 TIMES
001800                                 PIC X(20).
001900     05  QD-PAT-STATUS-SW        PIC X(01) VALUE "A".
002000         88  QD-PAT-ACTIVE           VALUE "A".
002100         88  QD-PAT-INACTIVE         VALUE "I".
002200     05  FILLER                  PIC X(50).
