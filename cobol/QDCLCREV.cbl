000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QDCLCREV.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*    CHANGE LOG
001200*    --------------------------------------------------------
001300*    03/14/89  RH   0000  ORIGINAL PROGRAM - QUICKDOCS CONVERSION CR0000  
001400*                         OF THE OLD COST-SHARE CALCULATOR.  NOW
001500*                         COMPUTES CONSULTATION REVENUE AND THE
001600*                         NET TOTAL FOR THE STATISTICS REPORT.
001700*    11/02/90  RH   0041  CORRECTED ROUNDING ON NET-TOTAL WHEN    CR0041  
001800*                         MEDICINE COST EXCEEDS REVENUE.
001900*    06/19/92  TGD  0077  ADDED ZERO-CONSULT-COUNT GUARD - CALLER CR0077  
002000*                         WAS PASSING UNINITIALIZED COUNT FIELD.
002100*    09/30/98  PMK  0103  Y2K - NO DATE FIELDS IN THIS MODULE,    CR0103  
002200*                         REVIEWED AND SIGNED OFF, NO CHANGE.
002300*    04/08/03  LJS  0156  RECOMPILED UNDER NEW COBOL DEV CENTER   CR0156  
002400*                         STANDARDS, NO LOGIC CHANGE.
002500******************************************************************
002600*REMARKS.
002700*
002800*          THIS SUBPROGRAM IS CALLED BY QDSTATS AND QDSTATPR TO
002900*          COMPUTE CONSULTATION-FEE REVENUE FROM A CONSULTATION
003000*          COUNT AND THE CURRENT FEE, THEN TO NET THAT REVENUE
003100*          AGAINST TOTAL MEDICINE PURCHASE COST FOR THE SAME
003200*          PERIOD RANGE (BUSINESS RULE 5 OF THE STATISTICS SPEC).
003300*
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-TEMP-REVENUE         PIC S9(9)V99 COMP-3.
004900
005000 LINKAGE SECTION.
005100 01  QD-REVENUE-CALC-REC.
005200     05  QD-RC-CONSULT-COUNT     PIC 9(07)   COMP.
005300     05  QD-RC-FEE-AMOUNT        PIC S9(09)V99.
005400     05  QD-RC-MED-PURCH-COST    PIC S9(09)V99 COMP-3.
005500     05  QD-RC-CONSULT-REVENUE   PIC S9(09)V99 COMP-3.
005600     05  QD-RC-NET-TOTAL         PIC S9(09)V99 COMP-3.
005700
005800 01  QD-RC-RETURN-CD             PIC S9(04) COMP.
005900
006000 PROCEDURE DIVISION USING QD-REVENUE-CALC-REC, QD-RC-RETURN-CD.
006100     PERFORM 100-CALC-REVENUE.
006200     PERFORM 200-CALC-NET-TOTAL.
006300     MOVE ZERO TO QD-RC-RETURN-CD.
006400     GOBACK.
006500
006600 100-CALC-REVENUE.
006700*    03/14/89 RH - ZERO COUNT MEANS ZERO REVENUE, NOT AN ERROR -
006800*    A PERIOD WITH NO CONSULTATIONS IS A VALID STATISTICS RESULT.
006900     IF QD-RC-CONSULT-COUNT = ZERO
007000         MOVE ZERO TO QD-RC-CONSULT-REVENUE
007100     ELSE
007200         COMPUTE WS-TEMP-REVENUE ROUNDED =
007300             QD-RC-CONSULT-COUNT * QD-RC-FEE-AMOUNT
007400         MOVE WS-TEMP-REVENUE TO QD-RC-CONSULT-REVENUE.
007500
007600 200-CALC-NET-TOTAL.
007700*    11/02/90 RH - NET MAY GO NEGATIVE WHEN MEDICINE COST
007800*    EXCEEDS REVENUE FOR THE PERIOD - THAT IS A VALID RESULT,
007900*    NOT AN ERROR CONDITION.
008000     SUBTRACT QD-RC-MED-PURCH-COST FROM QD-RC-CONSULT-REVENUE
008100         GIVING QD-RC-NET-TOTAL.
