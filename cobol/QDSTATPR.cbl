000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QDSTATPR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/89.
000600 DATE-COMPILED. 05/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG
001100*    --------------------------------------------------------
001200*    05/02/89  JS   0013  ORIGINAL PROGRAM - EDITS THE OPERATOR   CR0013
001300*                         "STATISTICS" COMMAND ARGUMENT (TOPIC
001400*                         PLUS ONE OR TWO MMYY PERIOD TOKENS)
001500*                         AND PRINTS THE ONE-LINE STATISTICS
001600*                         REPORT FOR THAT RANGE.
001700*    11/14/90  TGD  0042  DEFAULT TO-PERIOD TO FROM-PERIOD WHEN   CR0042
001800*                         THE 3RD TOKEN IS OMITTED - PREVIOUSLY
001900*                         LEFT TO-PERIOD AT ZERO AND ABENDED.
002000*    06/30/94  RH   0091  CASE-FOLD THE TOPIC TOKEN BEFORE THE    CR0091
002100*                         3-WAY COMPARE - OPERATORS WERE KEYING
002200*                         UPPER CASE AND GETTING REJECTED.
002300*    09/30/98  PMK  0103  Y2K - PERIODS REMAIN 2-DIGIT MMYY BY    CR0103
002400*                         DESIGN (SOURCE SYSTEM NEVER STORED A
002500*                         CENTURY DIGIT HERE) - REVIEWED, NO
002600*                         CHANGE NEEDED, YEAR COMPARE STAYS
002700*                         WINDOWED THE SAME AS BEFORE 01/01/00.
002800*    04/08/03  LJS  0159  RECOMPILED UNDER NEW COBOL DEV CENTER   CR0159
002900*                         STANDARDS, NO LOGIC CHANGE.
003000******************************************************************
003100*REMARKS.
003200*
003300*          THIS PROGRAM EDITS THE RAW OPERATOR ARGUMENT FOR THE
003400*          "STATISTICS" COMMAND - A TOPIC KEYWORD FOLLOWED BY
003500*          ONE OR TWO MMYY PERIOD TOKENS.
003600*
003700*          A GOOD REQUEST IS AGGREGATED AGAINST THE CONSULTATION
003800*          AND MEDICINE-PURCHASE FILES (THE SAME LOGIC QDSTATS
003900*          USES FOR A BATCH-SCHEDULED RUN) AND PRINTED AS ONE
004000*          STATSRPT LINE.
004100*
004200*          A BAD ARGUMENT IS WRITTEN TO THE STATISTICS ERROR
004300*          FILE AND NO REPORT LINE IS PRODUCED.
004400*
004500******************************************************************
004600
004700         INPUT FILE                -   DDS0001.CMDSTAT
004800
004900         CONSULTATION FILE         -   DDS0001.CONSIN
005000
005100         MEDICINE PURCHASE FILE    -   DDS0001.MEDPURCH
005200
005300         FEE CONTROL FILE (VSAM)   -   DDS0001.FEECTL
005400
005500         ERROR FILE PRODUCED       -   DDS0001.STATERR
005600
005700         REPORT PRODUCED           -   DDS0001.STATSRPT
005800
005900         DUMP FILE                 -   SYSOUT
006000
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT CMDSTAT
007500     ASSIGN TO UT-S-CMDSTAT
007600       ORGANIZATION IS LINE SEQUENTIAL
007700       FILE STATUS IS IFCODE.
007800
007900     SELECT CONSIN
008000     ASSIGN TO UT-S-CONSIN
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS CFCODE.
008300
008400     SELECT MEDPURCH
008500     ASSIGN TO UT-S-MEDPURCH
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS MFCODE.
008800
008900     SELECT STATERR
009000     ASSIGN TO UT-S-STATERR
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS EFCODE.
009300
009400     SELECT STATSRPT
009500     ASSIGN TO UT-S-STATSRPT
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS RFCODE.
009800
009900     SELECT FEECTL
010000            ASSIGN       TO FEECTL
010100            ORGANIZATION IS INDEXED
010200            ACCESS MODE  IS RANDOM
010300            RECORD KEY   IS FC-CONTROL-KEY
010400            FILE STATUS  IS FEECTL-STATUS.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(130).
011500
011600****** ONE RECORD PER "STATISTICS" COMMAND ARGUMENT AS KEYED BY
011700****** THE OPERATOR.
011800 FD  CMDSTAT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 80 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS CMDSTAT-REC.
012400 01  CMDSTAT-REC                 PIC X(80).
012500
012600****** THE CONSULTATION LEDGER - SEE QDLEDGLD FOR HOW IT IS
012700****** BUILT AND QDCONREC FOR THE RECORD LAYOUT.
012800 FD  CONSIN
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 737 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS QD-CONSULT-RECORD.
013400 COPY QDCONREC.
013500
013600****** THE APPEND-ONLY MEDICINE PURCHASE LEDGER - SEE QDMEDINV.
013700 FD  MEDPURCH
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 96 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS QD-PURCHASE-RECORD.
014300 COPY QDPURREC.
014400
014500****** ONE RECORD PER REJECTED "STATISTICS" ARGUMENT.
014600 FD  STATERR
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 100 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS STATERR-REC.
015200 01  STATERR-REC.
015300     05  SE-REASON               PIC X(40).
015400     05  SE-RAW-ARG              PIC X(60).
015500
015600 FD  STATSRPT
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 90 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS STATSRPT-REC.
016200 01  STATSRPT-REC                PIC X(90).
016300
016400 FD  FEECTL
016500     RECORD CONTAINS 64 CHARACTERS
016600     DATA RECORD IS FC-CONTROL-REC.
016700 01  FC-CONTROL-REC.
016800     05  FC-CONTROL-KEY          PIC X(04).
016900     05  FC-FEE-AMOUNT           PIC S9(09)V99.
017000     05  FILLER                  PIC X(49).
017100
017200** QSAM FILE
017300 WORKING-STORAGE SECTION.
017400
017500 01  FILE-STATUS-CODES.
017600     05  IFCODE                  PIC X(2).
017700         88 CODE-READ     VALUE SPACES.
017800         88 NO-MORE-DATA  VALUE "10".
017900     05  CFCODE                  PIC X(2).
018000         88 CODE-READ-CONS     VALUE SPACES.
018100         88 NO-MORE-CONSULTS  VALUE "10".
018200     05  MFCODE                  PIC X(2).
018300         88 CODE-READ-PURCH     VALUE SPACES.
018400         88 NO-MORE-PURCHASES  VALUE "10".
018500     05  EFCODE                  PIC X(2).
018600         88 CODE-WRITE    VALUE SPACES.
018700     05  RFCODE                  PIC X(2).
018800         88 CODE-WRITE    VALUE SPACES.
018900     05  FEECTL-STATUS           PIC X(2).
019000         88 RECORD-FOUND         VALUE "00".
019100
019200** QSAM FILE
019300 COPY QDSTREQ.
019400 COPY QDSTATOT.
019500
019600 01  WS-WORK-FIELDS.
019700     05  QD-TEXT1                PIC X(255).
019800     05  QD-RETURN-LTH           PIC S9(04) COMP.
019900     05  WS-RAW-ARG              PIC X(80).
020000     05  WS-TOPIC-TOK            PIC X(13).
020100     05  WS-PERIOD-1-TOK         PIC X(04).
020200     05  WS-PERIOD-2-TOK         PIC X(04).
020300     05  WS-TOKEN-COUNT          PIC 9(01) COMP.
020400     05  WS-SCAN-POS             PIC 9(02) COMP.
020500     05  WS-TOK-START            PIC 9(02) COMP.
020600     05  WS-TOK-LEN              PIC S9(04) COMP.
020700     05  WS-PERIOD-1-LEN         PIC S9(04) COMP.
020800     05  WS-PERIOD-2-LEN         PIC S9(04) COMP.
020900
021000 01  REVENUE-CALC-REC.
021100     05  QD-RC-CONSULT-COUNT     PIC 9(07)   COMP.
021200     05  QD-RC-FEE-AMOUNT        PIC S9(09)V99.
021300     05  QD-RC-MED-PURCH-COST    PIC S9(09)V99 COMP-3.
021400     05  QD-RC-CONSULT-REVENUE   PIC S9(09)V99 COMP-3.
021500     05  QD-RC-NET-TOTAL         PIC S9(09)V99 COMP-3.
021600
021700 01  QD-RC-RETURN-CD             PIC S9(04) COMP.
021800
021900 01  WS-RANGE-TEST-FIELDS.
022000     05  WS-RT-CCYY               PIC 9(04).
022100     05  WS-RT-YY REDEFINES WS-RT-CCYY.
022200         10  FILLER               PIC 9(02).
022300         10  WS-RT-YY-ONLY        PIC 9(02).
022400     05  WS-RT-MM                 PIC 9(02).
022500     05  WS-RT-IN-RANGE-SW        PIC X(01).
022600         88 WS-RT-IN-RANGE        VALUE "Y".
022700
022800 01  COUNTERS-AND-ACCUMULATORS.
022900     05  RECORDS-READ            PIC S9(07) COMP.
023000     05  RECORDS-GOOD            PIC S9(07) COMP.
023100     05  RECORDS-IN-ERROR        PIC S9(07) COMP.
023200
023300 01  FLAGS-AND-SWITCHES.
023400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
023500         88 NO-MORE-DATA-RECS    VALUE "N".
023600     05  REQUEST-VALID-SW        PIC X(01) VALUE "Y".
023700         88 REQUEST-IS-VALID     VALUE "Y".
023800         88 REQUEST-IS-INVALID   VALUE "N".
023900     05  TOPIC-FOUND-SW          PIC X(01) VALUE "N".
024000         88 TOPIC-IS-VALID       VALUE "Y".
024100     05  MORE-CONSULTS-SW        PIC X(01) VALUE "Y".
024200         88 NO-MORE-CONSULT-RECS VALUE "N".
024300     05  MORE-PURCHASES-SW       PIC X(01) VALUE "Y".
024400         88 NO-MORE-PURCH-RECS   VALUE "N".
024500
024600 01  WS-REPORT-LINE.
024700     05  RPT-TOPIC-O             PIC X(13).
024800     05  FILLER                  PIC X(02) VALUE SPACES.
024900     05  RPT-FROM-O              PIC 9(04).
025000     05  FILLER                  PIC X(02) VALUE SPACES.
025100     05  RPT-TO-O                PIC 9(04).
025200     05  FILLER                  PIC X(02) VALUE SPACES.
025300     05  RPT-COUNT-O             PIC ZZZZZZ9.
025400     05  FILLER                  PIC X(02) VALUE SPACES.
025500     05  RPT-REVENUE-O           PIC -ZZZ,ZZZ,ZZ9.99.
025600     05  FILLER                  PIC X(02) VALUE SPACES.
025700     05  RPT-MEDCOST-O           PIC -ZZZ,ZZZ,ZZ9.99.
025800     05  FILLER                  PIC X(02) VALUE SPACES.
025900     05  RPT-NET-O               PIC -ZZZ,ZZZ,ZZ9.99.
026000     05  FILLER                  PIC X(19) VALUE SPACES.
026100
026200 COPY QDABEND.
026300
026400 PROCEDURE DIVISION.
026500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026600     PERFORM 100-MAINLINE THRU 100-EXIT
026700             UNTIL NO-MORE-DATA-RECS.
026800     PERFORM 900-CLEANUP THRU 900-EXIT.
026900     MOVE ZERO TO RETURN-CODE.
027000     GOBACK.
027100
027200 000-HOUSEKEEPING.
027300     MOVE "000-HOUSEKEEPING" TO QD-PARA-NAME.
027400     DISPLAY "******** BEGIN JOB QDSTATPR ********".
027500     OPEN INPUT CMDSTAT, CONSIN, MEDPURCH.
027600     OPEN OUTPUT STATERR, STATSRPT, SYSOUT.
027700     OPEN INPUT FEECTL.
027800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027900
028000     READ CMDSTAT INTO WS-RAW-ARG
028100         AT END
028200         MOVE "N" TO MORE-DATA-SW
028300         GO TO 000-EXIT
028400     END-READ.
028500     ADD +1 TO RECORDS-READ.
028600 000-EXIT.
028700     EXIT.
028800
028900 100-MAINLINE.
029000     MOVE "100-MAINLINE" TO QD-PARA-NAME.
029100     MOVE "Y" TO REQUEST-VALID-SW.
029200     INITIALIZE QD-STAT-REQUEST-REC.
029300     PERFORM 200-EDIT-REQUEST THRU 200-EXIT.
029400
029500     IF REQUEST-IS-VALID
029600         PERFORM 400-RUN-STATISTICS THRU 400-EXIT
029700         ADD +1 TO RECORDS-GOOD
029800     ELSE
029900         PERFORM 500-WRITE-STATERR THRU 500-EXIT
030000         ADD +1 TO RECORDS-IN-ERROR.
030100
030200     READ CMDSTAT INTO WS-RAW-ARG
030300         AT END
030400         MOVE "N" TO MORE-DATA-SW
030500         GO TO 100-EXIT
030600     END-READ.
030700     ADD +1 TO RECORDS-READ.
030800 100-EXIT.
030900     EXIT.
031000
031100 200-EDIT-REQUEST.
031200*    05/02/89 JS - THE TEXT IS BROKEN INTO UP TO 3 BLANK-
031300*    DELIMITED TOKENS BY SCANNING LEFT TO RIGHT - TOPIC, FROM-
031400*    PERIOD, AND AN OPTIONAL TO-PERIOD.
031500     MOVE "200-EDIT-REQUEST" TO QD-PARA-NAME.
031600     MOVE SPACES TO WS-TOPIC-TOK, WS-PERIOD-1-TOK,
031700                     WS-PERIOD-2-TOK.
031800     MOVE ZERO TO WS-TOKEN-COUNT.
031900     MOVE 1 TO WS-SCAN-POS.
032000
032100     PERFORM 210-NEXT-TOKEN THRU 210-EXIT
032200             UNTIL WS-SCAN-POS > 80
032300                OR WS-TOKEN-COUNT = 3.
032400
032500     IF WS-TOKEN-COUNT < 2
032600         MOVE "STATISTICS - LESS THAN 2 TOKENS" TO QD-ABEND-REASON
032700         MOVE "N" TO REQUEST-VALID-SW
032800         GO TO 200-EXIT.
032900
033000     PERFORM 300-VALIDATE-TOPIC THRU 300-EXIT.
033100     IF REQUEST-IS-INVALID
033200         GO TO 200-EXIT.
033300
033400     PERFORM 320-VALIDATE-PERIOD THRU 320-EXIT.
033500 200-EXIT.
033600     EXIT.
033700
033800 210-NEXT-TOKEN.
033900*    SKIP LEADING BLANKS, THEN COPY CHARACTERS UNTIL THE NEXT
034000*    BLANK OR END OF THE ARGUMENT INTO THE NEXT TOKEN SLOT.
034100     PERFORM 212-SKIP-BLANK THRU 212-EXIT
034200             UNTIL WS-RAW-ARG (WS-SCAN-POS:1) NOT = SPACE
034300                OR WS-SCAN-POS > 80.
034400
034500     IF WS-SCAN-POS > 80
034600         GO TO 210-EXIT.
034700
034800     MOVE WS-SCAN-POS TO WS-TOK-START.
034900     PERFORM 214-SKIP-NON-BLANK THRU 214-EXIT
035000             UNTIL WS-RAW-ARG (WS-SCAN-POS:1) = SPACE
035100                OR WS-SCAN-POS > 80.
035200     COMPUTE WS-TOK-LEN = WS-SCAN-POS - WS-TOK-START.
035300
035400     ADD +1 TO WS-TOKEN-COUNT.
035500     IF WS-TOKEN-COUNT = 1
035600         MOVE WS-RAW-ARG (WS-TOK-START:WS-TOK-LEN)
035700              TO WS-TOPIC-TOK
035800     ELSE IF WS-TOKEN-COUNT = 2
035900         MOVE WS-TOK-LEN TO WS-PERIOD-1-LEN
036000         MOVE WS-RAW-ARG (WS-TOK-START:WS-TOK-LEN)
036100              TO WS-PERIOD-1-TOK
036200     ELSE
036300         MOVE WS-TOK-LEN TO WS-PERIOD-2-LEN
036400         MOVE WS-RAW-ARG (WS-TOK-START:WS-TOK-LEN)
036500              TO WS-PERIOD-2-TOK.
036600 210-EXIT.
036700     EXIT.
036800
036900 212-SKIP-BLANK.
037000     ADD +1 TO WS-SCAN-POS.
037100 212-EXIT.
037200     EXIT.
037300
037400 214-SKIP-NON-BLANK.
037500     ADD +1 TO WS-SCAN-POS.
037600 214-EXIT.
037700     EXIT.
037800
037900 300-VALIDATE-TOPIC.
038000*    06/30/94 RH - INSPECT CONVERTING FOLDS THE TOPIC TOKEN TO
038100*    UPPER CASE SO "FINANCES", "Finances" AND "finances" ALL
038200*    COMPARE EQUAL TO THE 88-LEVEL LITERALS, WHICH ARE STORED
038300*    UPPER CASE.
038400     MOVE "300-VALIDATE-TOPIC" TO QD-PARA-NAME.
038500     INSPECT WS-TOPIC-TOK
038600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
038700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038800     MOVE WS-TOPIC-TOK TO QD-STAT-TOPIC.
038900
039000     IF NOT QD-STAT-TOPIC-FINANCES
039100         AND NOT QD-STAT-TOPIC-CONSULTS
039200         AND NOT QD-STAT-TOPIC-ALL
039300         MOVE "STATISTICS - INVALID TOPIC" TO QD-ABEND-REASON
039400         MOVE "N" TO REQUEST-VALID-SW.
039500 300-EXIT.
039600     EXIT.
039700
039800 320-VALIDATE-PERIOD.
039900*    05/02/89 JS - EACH PERIOD TOKEN MUST BE EXACTLY 4 NUMERIC
040000*    DIGITS, MONTH 01-12.  TO-PERIOD DEFAULTS TO FROM-PERIOD
040100*    WHEN THE 3RD TOKEN WAS NOT SUPPLIED.
040200     MOVE "320-VALIDATE-PERIOD" TO QD-PARA-NAME.
040300     IF WS-PERIOD-1-LEN NOT = 4
040400         MOVE "STATISTICS - FROM-PERIOD NOT MMYY" TO
040500              QD-ABEND-REASON
040600         MOVE "N" TO REQUEST-VALID-SW
040700         GO TO 320-EXIT.
040800     IF WS-PERIOD-1-TOK NOT NUMERIC
040900         MOVE "STATISTICS - FROM-PERIOD NOT MMYY" TO
041000              QD-ABEND-REASON
041100         MOVE "N" TO REQUEST-VALID-SW
041200         GO TO 320-EXIT.
041300
041400     MOVE WS-PERIOD-1-TOK (1:2) TO QD-STAT-FROM-MM.
041500     MOVE WS-PERIOD-1-TOK (3:2) TO QD-STAT-FROM-YY.
041600     IF QD-STAT-FROM-MM < 1 OR QD-STAT-FROM-MM > 12
041700         MOVE "STATISTICS - FROM-MONTH NOT 01-12" TO
041800              QD-ABEND-REASON
041900         MOVE "N" TO REQUEST-VALID-SW
042000         GO TO 320-EXIT.
042100
042200     MOVE QD-STAT-FROM-MM TO QD-STAT-TO-MM.
042300     MOVE QD-STAT-FROM-YY TO QD-STAT-TO-YY.
042400
042500     IF WS-TOKEN-COUNT = 3
042600         IF WS-PERIOD-2-LEN NOT = 4
042700            OR WS-PERIOD-2-TOK NOT NUMERIC
042800             MOVE "STATISTICS - TO-PERIOD NOT MMYY" TO
042900                  QD-ABEND-REASON
043000             MOVE "N" TO REQUEST-VALID-SW
043100             GO TO 320-EXIT.
043200         MOVE WS-PERIOD-2-TOK (1:2) TO QD-STAT-TO-MM.
043300         MOVE WS-PERIOD-2-TOK (3:2) TO QD-STAT-TO-YY.
043400         IF QD-STAT-TO-MM < 1 OR QD-STAT-TO-MM > 12
043500             MOVE "STATISTICS - TO-MONTH NOT 01-12" TO
043600                  QD-ABEND-REASON
043700             MOVE "N" TO REQUEST-VALID-SW
043800             GO TO 320-EXIT.
043900 320-EXIT.
044000     EXIT.
044100
044200 400-RUN-STATISTICS.
044300*    05/02/89 JS - SCANS THE CONSULTATION AND MEDICINE PURCHASE
044400*    FILES FROM THE TOP FOR EVERY REQUEST - THE INPUT VOLUME FOR
044500*    AN OPERATOR-TYPED STATISTICS COMMAND IS SMALL, SO THIS IS
044600*    SIMPLER THAN MAINTAINING POSITIONED CURSORS.
044700     MOVE "400-RUN-STATISTICS" TO QD-PARA-NAME.
044800     INITIALIZE QD-STAT-TOTALS-REC, REVENUE-CALC-REC.
044900     MOVE QD-STAT-FROM-PERIOD TO QD-STAT-T-FROM-PERIOD,
045000                                  RPT-FROM-O.
045100     MOVE QD-STAT-TO-PERIOD   TO QD-STAT-T-TO-PERIOD,
045200                                  RPT-TO-O.
045300
045400     PERFORM 410-GET-CURRENT-FEE THRU 410-EXIT.
045500     PERFORM 420-SCAN-CONSULTS THRU 420-EXIT.
045600     PERFORM 440-SCAN-PURCHASES THRU 440-EXIT.
045700
045800     MOVE QD-STAT-T-CONSULT-CNT TO QD-RC-CONSULT-COUNT.
045900     MOVE QD-STAT-T-MED-COST TO QD-RC-MED-PURCH-COST.
046000     CALL "QDCLCREV" USING REVENUE-CALC-REC, QD-RC-RETURN-CD.
046100     MOVE QD-RC-CONSULT-REVENUE TO QD-STAT-T-CONSULT-REV.
046200     MOVE QD-RC-NET-TOTAL TO QD-STAT-T-NET-TOTAL.
046300
046400     PERFORM 700-WRITE-REPORT-LINE THRU 700-EXIT.
046500 400-EXIT.
046600     EXIT.
046700
046800 410-GET-CURRENT-FEE.
046900     MOVE "410-GET-CURRENT-FEE" TO QD-PARA-NAME.
047000     MOVE "FEE1" TO FC-CONTROL-KEY.
047100     READ FEECTL INTO FC-CONTROL-REC
047200         INVALID KEY
047300         MOVE ZERO TO FC-FEE-AMOUNT
047400     END-READ.
047500     MOVE FC-FEE-AMOUNT TO QD-RC-FEE-AMOUNT.
047600 410-EXIT.
047700     EXIT.
047800
047900 420-SCAN-CONSULTS.
048000     MOVE "420-SCAN-CONSULTS" TO QD-PARA-NAME.
048100     MOVE "Y" TO MORE-CONSULTS-SW.
048200     PERFORM 425-READ-CONSULT THRU 425-EXIT.
048300     PERFORM 430-TEST-CONSULT THRU 430-EXIT
048400             UNTIL NO-MORE-CONSULT-RECS.
048500 420-EXIT.
048600     EXIT.
048700
048800 425-READ-CONSULT.
048900     READ CONSIN
049000         AT END
049100         MOVE "N" TO MORE-CONSULTS-SW
049200     END-READ.
049300 425-EXIT.
049400     EXIT.
049500
049600 430-TEST-CONSULT.
049700     MOVE "430-TEST-CONSULT" TO QD-PARA-NAME.
049800     MOVE QD-CONSULT-CCYY TO WS-RT-CCYY.
049900     MOVE QD-CONSULT-MM TO WS-RT-MM.
050000     PERFORM 500-IN-RANGE-TEST THRU 500-EXIT.
050100     IF WS-RT-IN-RANGE
050200         ADD +1 TO QD-STAT-T-CONSULT-CNT.
050300     PERFORM 425-READ-CONSULT THRU 425-EXIT.
050400 430-EXIT.
050500     EXIT.
050600
050700 440-SCAN-PURCHASES.
050800     MOVE "440-SCAN-PURCHASES" TO QD-PARA-NAME.
050900     MOVE "Y" TO MORE-PURCHASES-SW.
051000     PERFORM 445-READ-PURCHASE THRU 445-EXIT.
051100     PERFORM 450-TEST-PURCHASE THRU 450-EXIT
051200             UNTIL NO-MORE-PURCH-RECS.
051300 440-EXIT.
051400     EXIT.
051500
051600 445-READ-PURCHASE.
051700     READ MEDPURCH
051800         AT END
051900         MOVE "N" TO MORE-PURCHASES-SW
052000     END-READ.
052100 445-EXIT.
052200     EXIT.
052300
052400 450-TEST-PURCHASE.
052500     MOVE "450-TEST-PURCHASE" TO QD-PARA-NAME.
052600     MOVE QD-PUR-CCYY TO WS-RT-CCYY.
052700     MOVE QD-PUR-MM TO WS-RT-MM.
052800     PERFORM 500-IN-RANGE-TEST THRU 500-EXIT.
052900     IF WS-RT-IN-RANGE
053000         ADD QD-PUR-COST TO QD-STAT-T-MED-COST.
053100     PERFORM 445-READ-PURCHASE THRU 445-EXIT.
053200 450-EXIT.
053300     EXIT.
053400
053500 500-IN-RANGE-TEST.
053600*    05/02/89 JS - A RECORD IS IN RANGE WHEN ITS (YEAR, MONTH)
053700*    FALLS BETWEEN FROM AND TO INCLUSIVE - ONLY THE LAST 2 DIGITS
053800*    OF THE LEDGER CCYY ARE COMPARABLE TO THE REQUEST'S MMYY
053900*    PERIOD, SO THE RECORD'S CENTURY IS DROPPED BEFORE COMPARE.
054000*    YEAR IS COMPARED FIRST, THEN MONTH - RETURN-CD OF ZERO
054100*    MEANS "IN RANGE".
054200     MOVE "500-IN-RANGE-TEST" TO QD-PARA-NAME.
054300     MOVE "N" TO WS-RT-IN-RANGE-SW.
054400     MOVE +1 TO QD-RC-RETURN-CD.
054500     IF (WS-RT-YY-ONLY > QD-STAT-FROM-YY OR
054600        (WS-RT-YY-ONLY = QD-STAT-FROM-YY AND
054700         WS-RT-MM NOT < QD-STAT-FROM-MM))
054800       AND
054900        (WS-RT-YY-ONLY < QD-STAT-TO-YY OR
055000        (WS-RT-YY-ONLY = QD-STAT-TO-YY AND
055100         WS-RT-MM NOT > QD-STAT-TO-MM))
055200         MOVE "Y" TO WS-RT-IN-RANGE-SW
055300         MOVE ZERO TO QD-RC-RETURN-CD.
055400 500-EXIT.
055500     EXIT.
055600
055700 700-WRITE-REPORT-LINE.
055800     MOVE "700-WRITE-REPORT-LINE" TO QD-PARA-NAME.
055900     MOVE QD-STAT-TOPIC TO RPT-TOPIC-O.
056000     MOVE QD-STAT-T-CONSULT-CNT TO RPT-COUNT-O.
056100     MOVE QD-STAT-T-CONSULT-REV TO RPT-REVENUE-O.
056200     MOVE QD-STAT-T-MED-COST TO RPT-MEDCOST-O.
056300     MOVE QD-STAT-T-NET-TOTAL TO RPT-NET-O.
056400     WRITE STATSRPT-REC FROM WS-REPORT-LINE.
056500 700-EXIT.
056600     EXIT.
056700
056800 500-WRITE-STATERR.
056900     MOVE "500-WRITE-STATERR" TO QD-PARA-NAME.
057000     MOVE QD-ABEND-REASON TO SE-REASON.
057100     MOVE WS-RAW-ARG (1:60) TO SE-RAW-ARG.
057200     WRITE STATERR-REC.
057300 500-EXIT.
057400     EXIT.
057500
057600 800-CLOSE-FILES.
057700     MOVE "800-CLOSE-FILES" TO QD-PARA-NAME.
057800     CLOSE CMDSTAT, CONSIN, MEDPURCH, STATERR, STATSRPT,
057900           FEECTL, SYSOUT.
058000 800-EXIT.
058100     EXIT.
058200
058300 900-CLEANUP.
058400     MOVE "900-CLEANUP" TO QD-PARA-NAME.
058500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
058600     DISPLAY "** STATISTICS ARGUMENTS READ **".
058700     DISPLAY RECORDS-READ.
058800     DISPLAY "** STATISTICS REPORTS PRODUCED **".
058900     DISPLAY RECORDS-GOOD.
059000     DISPLAY "** STATISTICS ARGUMENTS REJECTED **".
059100     DISPLAY RECORDS-IN-ERROR.
059200     DISPLAY "******** NORMAL END OF JOB QDSTATPR ********".
059300 900-EXIT.
059400     EXIT.
059500
059600 1000-ABEND-RTN.
059700     WRITE SYSOUT-REC FROM QD-ABEND-REC.
059800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
059900     DISPLAY "*** ABNORMAL END OF JOB-QDSTATPR ***" UPON CONSOLE.
060000     DIVIDE QD-ZERO-VAL INTO QD-ONE-VAL.
