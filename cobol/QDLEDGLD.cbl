000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QDLEDGLD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/05/89.
000600 DATE-COMPILED. 06/05/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG
001100*    --------------------------------------------------------
001200*    06/05/89  JS   0014  ORIGINAL PROGRAM - LOADS THE CANDIDATE  CR0014  
001300*                         PATIENT, CONSULTATION AND APPOINTMENT
001400*                         FILES INTO THE QUICKDOCS LEDGER, IN
001500*                         THAT ORDER, VALIDATING FOR DUPLICATES
001600*                         ALONG THE WAY.
001700*    01/11/91  RH   0052  ADDED THE APPOINTMENT OVERLAP CHECK -   CR0052  
001800*                         PREVIOUSLY ONLY AN EXACT-MATCH DUP
001900*                         CHECK WAS DONE, WHICH MISSED PARTIAL
002000*                         TIME-SLOT COLLISIONS.
002100*    08/14/95  TGD  0098  JOB ABENDS IMMEDIATELY ON THE FIRST     CR0098  
002200*                         DUPLICATE FOUND IN ANY OF THE THREE
002300*                         LISTS - DO NOT WRITE A PARTIAL LEDGER.
002400*    09/30/98  PMK  0103  Y2K - APPOINTMENT AND CONSULTATION      CR0103  
002500*                         DATES CARRY A FULL 4-DIGIT CCYY - NO
002600*                         WINDOWING NEEDED, REVIEWED, NO CHANGE.
002700*    04/08/03  LJS  0160  RECOMPILED UNDER NEW COBOL DEV CENTER   CR0160  
002800*                         STANDARDS, NO LOGIC CHANGE.
002900******************************************************************
003000*REMARKS.
003100*
003200*          THIS PROGRAM LOADS THE THREE CANDIDATE LEDGER FILES
003300*          PRODUCED BY THE QUICKDOCS FRONT END - PATIENTS, THEN
003400*          CONSULTATIONS, THEN APPOINTMENTS - IN THAT FIXED
003500*          ORDER.  CONSULTATIONS MAY REFER TO A PATIENT NRIC
003600*          AND APPOINTMENTS MAY REFER TO A PATIENT NRIC, SO
003700*          PATIENTS MUST BE LOADED FIRST.
003800*
003900*          A DUPLICATE PATIENT NRIC, OR AN APPOINTMENT THAT
004000*          OVERLAPS ANOTHER APPOINTMENT ALREADY LOADED FOR THE
004100*          SAME PATIENT ON THE SAME DATE, ABENDS THE JOB - THE
004200*          LEDGER IS ALL-OR-NOTHING, THERE IS NO SUCH THING AS
004300*          A PARTIALLY LOADED LEDGER.  CONSULTATIONS CARRY NO
004400*          DUPLICATE CHECK AND ALWAYS LOAD.
004500*
004600******************************************************************
004700
004800         CANDIDATE PATIENT FILE      -   DDS0001.PATIN
004900
005000         CANDIDATE CONSULT FILE      -   DDS0001.CONSLOAD
005100
005200         CANDIDATE APPOINTMENT FILE  -   DDS0001.APPTIN
005300
005400         PATIENT LEDGER PRODUCED     -   DDS0001.PATOUT
005500
005600         CONSULTATION LEDGER PRODUCED-   DDS0001.CONSOUT
005700
005800         APPOINTMENT LEDGER PRODUCED -   DDS0001.APPTOUT
005900
006000         DUMP FILE                   -   SYSOUT
006100
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT PATIN
007600     ASSIGN TO UT-S-PATIN
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS IFCODE.
007900
008000     SELECT CONSLOAD
008100     ASSIGN TO UT-S-CONSLOAD
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS JFCODE.
008400
008500     SELECT APPTIN
008600     ASSIGN TO UT-S-APPTIN
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS KFCODE.
008900
009000     SELECT PATOUT
009100     ASSIGN TO UT-S-PATOUT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT CONSOUT
009600     ASSIGN TO UT-S-CONSOUT
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS PFCODE.
009900
010000     SELECT APPTOUT
010100     ASSIGN TO UT-S-APPTOUT
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS QFCODE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(130).
011400
011500 FD  PATIN
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 360 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS PATIN-REC.
012100 01  PATIN-REC                   PIC X(360).
012200
012300 FD  CONSLOAD
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 737 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS CONSLOAD-REC.
012900 01  CONSLOAD-REC                PIC X(737).
013000
013100 FD  APPTIN
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 250 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS APPTIN-REC.
013700 01  APPTIN-REC                  PIC X(250).
013800
013900****** THE LOADED PATIENT FILE - SEE QDPATREC FOR THE RECORD
014000****** LAYOUT.
014100 FD  PATOUT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 360 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS PATOUT-REC.
014700 01  PATOUT-REC                  PIC X(360).
014800
014900****** THE LOADED CONSULTATION LEDGER - SEE QDCONREC.
015000 FD  CONSOUT
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 737 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS CONSOUT-REC.
015600 01  CONSOUT-REC                 PIC X(737).
015700
015800****** THE LOADED APPOINTMENT LEDGER - SEE QDAPTREC.
015900 FD  APPTOUT
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 250 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS APPTOUT-REC.
016500 01  APPTOUT-REC                 PIC X(250).
016600
016700** QSAM FILE
016800 WORKING-STORAGE SECTION.
016900
017000 01  FILE-STATUS-CODES.
017100     05  IFCODE                  PIC X(2).
017200         88 CODE-READ-PAT  VALUE SPACES.
017300         88 NO-MORE-PATIN  VALUE "10".
017400     05  JFCODE                  PIC X(2).
017500         88 CODE-READ-CONS VALUE SPACES.
017600         88 NO-MORE-CONSLOAD VALUE "10".
017700     05  KFCODE                  PIC X(2).
017800         88 CODE-READ-APPT VALUE SPACES.
017900         88 NO-MORE-APPTIN VALUE "10".
018000     05  OFCODE                  PIC X(2).
018100         88 CODE-WROTE-PAT  VALUE SPACES.
018200     05  PFCODE                  PIC X(2).
018300         88 CODE-WROTE-CONS VALUE SPACES.
018400     05  QFCODE                  PIC X(2).
018500         88 CODE-WROTE-APPT VALUE SPACES.
018600
018700** QSAM FILE
018800 COPY QDPATREC.
018900 COPY QDCONREC.
019000 COPY QDAPTREC.
019100
019200*    06/05/89 JS - A CLINIC-SIZED PATIENT AND APPOINTMENT LIST
019300*    FITS COMFORTABLY IN A 2000-ENTRY TABLE - SCANNED SERIALLY
019400*    SINCE THE LOAD ORDER IS NOT SORTED BY NRIC.
019500 01  WS-PATIENT-TABLE.
019600     05  WS-PAT-TBL-COUNT        PIC 9(04) COMP VALUE ZERO.
019700     05  WS-PAT-TBL-ENTRY OCCURS 2000 TIMES
019800                                 INDEXED BY PAT-IDX.
019900         10  WS-PAT-TBL-NRIC     PIC X(09).
020000
020100 01  WS-APPOINTMENT-TABLE.
020200     05  WS-APT-TBL-COUNT        PIC 9(04) COMP VALUE ZERO.
020300     05  WS-APT-TBL-ENTRY OCCURS 2000 TIMES
020400                                 INDEXED BY APT-IDX.
020500         10  WS-APT-TBL-NRIC     PIC X(09).
020600         10  WS-APT-TBL-DATE     PIC 9(08).
020700         10  WS-APT-TBL-START    PIC 9(04).
020800         10  WS-APT-TBL-END      PIC 9(04).
020900
021000 01  COUNTERS-AND-ACCUMULATORS.
021100     05  PATIENTS-LOADED         PIC S9(07) COMP.
021200     05  CONSULTS-LOADED         PIC S9(07) COMP.
021300     05  APPOINTMENTS-LOADED     PIC S9(07) COMP.
021400
021500 01  FLAGS-AND-SWITCHES.
021600     05  MORE-PATIENT-SW         PIC X(01) VALUE "Y".
021700         88 NO-MORE-PATIENT-RECS    VALUE "N".
021800     05  MORE-CONSULT-SW         PIC X(01) VALUE "Y".
021900         88 NO-MORE-CONSULT-RECS    VALUE "N".
022000     05  MORE-APPT-SW            PIC X(01) VALUE "Y".
022100         88 NO-MORE-APPT-RECS       VALUE "N".
022200     05  DUPLICATE-FOUND-SW      PIC X(01) VALUE "N".
022300         88 DUPLICATE-FOUND         VALUE "Y".
022400
022500 COPY QDABEND.
022600
022700 PROCEDURE DIVISION.
022800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022900     PERFORM 200-LOAD-PATIENTS THRU 200-EXIT.
023000     PERFORM 300-LOAD-CONSULTS THRU 300-EXIT.
023100     PERFORM 400-LOAD-APPOINTMENTS THRU 400-EXIT.
023200     PERFORM 900-CLEANUP THRU 900-EXIT.
023300     MOVE ZERO TO RETURN-CODE.
023400     GOBACK.
023500
023600 000-HOUSEKEEPING.
023700     MOVE "000-HOUSEKEEPING" TO QD-PARA-NAME.
023800     DISPLAY "******** BEGIN JOB QDLEDGLD ********".
023900     OPEN INPUT PATIN, CONSLOAD, APPTIN.
024000     OPEN OUTPUT PATOUT, CONSOUT, APPTOUT, SYSOUT.
024100     INITIALIZE COUNTERS-AND-ACCUMULATORS,
024200                WS-PATIENT-TABLE, WS-APPOINTMENT-TABLE.
024300
024400     READ PATIN INTO QD-PATIENT-RECORD
024500         AT END
024600         MOVE "N" TO MORE-PATIENT-SW
024700     END-READ.
024800 000-EXIT.
024900     EXIT.
025000
025100 200-LOAD-PATIENTS.
025200     MOVE "200-LOAD-PATIENTS" TO QD-PARA-NAME.
025300     PERFORM 210-PROCESS-ONE-PATIENT THRU 210-EXIT
025400             UNTIL NO-MORE-PATIENT-RECS.
025500 200-EXIT.
025600     EXIT.
025700
025800 210-PROCESS-ONE-PATIENT.
025900     MOVE "210-PROCESS-ONE-PATIENT" TO QD-PARA-NAME.
026000     PERFORM 220-CHECK-DUP-PATIENT THRU 220-EXIT.
026100     IF DUPLICATE-FOUND
026200         MOVE "PATIENTS LIST CONTAINS DUPLICATE PATIENT(S)"
026300              TO QD-ABEND-REASON
026400         MOVE QD-PAT-NRIC TO QD-ACTUAL-VAL
026500         GO TO 1000-ABEND-RTN.
026600
026700     ADD +1 TO WS-PAT-TBL-COUNT.
026800     SET PAT-IDX TO WS-PAT-TBL-COUNT.
026900     MOVE QD-PAT-NRIC TO WS-PAT-TBL-NRIC (PAT-IDX).
027000
027100     WRITE PATOUT-REC FROM QD-PATIENT-RECORD.
027200     ADD +1 TO PATIENTS-LOADED.
027300
027400     READ PATIN INTO QD-PATIENT-RECORD
027500         AT END
027600         MOVE "N" TO MORE-PATIENT-SW
027700     END-READ.
027800 210-EXIT.
027900     EXIT.
028000
028100 220-CHECK-DUP-PATIENT.
028200*    06/05/89 JS - A DUPLICATE IS THE SAME NRIC ALREADY SEEN IN
028300*    THIS RUN - COMPARE IS CASE-SENSITIVE, NO FOLDING.
028400     MOVE "220-CHECK-DUP-PATIENT" TO QD-PARA-NAME.
028500     MOVE "N" TO DUPLICATE-FOUND-SW.
028600     SET PAT-IDX TO 1.
028700     IF WS-PAT-TBL-COUNT > ZERO
028800         SEARCH WS-PAT-TBL-ENTRY
028900             AT END
029000                 CONTINUE
029100             WHEN WS-PAT-TBL-NRIC (PAT-IDX) = QD-PAT-NRIC
029200                 MOVE "Y" TO DUPLICATE-FOUND-SW
029300         END-SEARCH.
029400 220-EXIT.
029500     EXIT.
029600
029700 300-LOAD-CONSULTS.
029800*    06/05/89 JS - CONSULTATIONS HAVE NO DUPLICATE CHECK - EVERY
029900*    RECORD ON THE CANDIDATE FILE LOADS UNCONDITIONALLY.
030000     MOVE "300-LOAD-CONSULTS" TO QD-PARA-NAME.
030100     READ CONSLOAD INTO QD-CONSULT-RECORD
030200         AT END
030300         MOVE "N" TO MORE-CONSULT-SW
030400     END-READ.
030500     PERFORM 310-PROCESS-ONE-CONSULT THRU 310-EXIT
030600             UNTIL NO-MORE-CONSULT-RECS.
030700 300-EXIT.
030800     EXIT.
030900
031000 310-PROCESS-ONE-CONSULT.
031100     MOVE "310-PROCESS-ONE-CONSULT" TO QD-PARA-NAME.
031200     WRITE CONSOUT-REC FROM QD-CONSULT-RECORD.
031300     ADD +1 TO CONSULTS-LOADED.
031400     READ CONSLOAD INTO QD-CONSULT-RECORD
031500         AT END
031600         MOVE "N" TO MORE-CONSULT-SW
031700     END-READ.
031800 310-EXIT.
031900     EXIT.
032000
032100 400-LOAD-APPOINTMENTS.
032200     MOVE "400-LOAD-APPOINTMENTS" TO QD-PARA-NAME.
032300     READ APPTIN INTO QD-APPT-RECORD
032400         AT END
032500         MOVE "N" TO MORE-APPT-SW
032600     END-READ.
032700     PERFORM 410-PROCESS-ONE-APPT THRU 410-EXIT
032800             UNTIL NO-MORE-APPT-RECS.
032900 400-EXIT.
033000     EXIT.
033100
033200 410-PROCESS-ONE-APPT.
033300     MOVE "410-PROCESS-ONE-APPT" TO QD-PARA-NAME.
033500     PERFORM 430-CHECK-DUP-APPT THRU 430-EXIT.
033600     IF DUPLICATE-FOUND
033700         MOVE "APPOINTMENT LIST CONTAINS DUPLICATE APPOINTMENT(S)"
033800              TO QD-ABEND-REASON
033900         MOVE QD-APPT-PATIENT-NRIC TO QD-ACTUAL-VAL
034000         GO TO 1000-ABEND-RTN.
034100
034200     ADD +1 TO WS-APT-TBL-COUNT.
034300     SET APT-IDX TO WS-APT-TBL-COUNT.
034400     MOVE QD-APPT-PATIENT-NRIC TO WS-APT-TBL-NRIC (APT-IDX).
034500     MOVE QD-APPT-DATE         TO WS-APT-TBL-DATE (APT-IDX).
034600     MOVE QD-APPT-START-TIME   TO WS-APT-TBL-START (APT-IDX).
034700     MOVE QD-APPT-END-TIME     TO WS-APT-TBL-END (APT-IDX).
034800
034900     WRITE APPTOUT-REC FROM QD-APPT-RECORD.
035000     ADD +1 TO APPOINTMENTS-LOADED.
035100
035200     READ APPTIN INTO QD-APPT-RECORD
035300         AT END
035400         MOVE "N" TO MORE-APPT-SW
035500     END-READ.
035600 410-EXIT.
035700     EXIT.
035800
037200 430-CHECK-DUP-APPT.
037300*    01/11/91 RH - OVERLAP, NOT JUST EXACT MATCH - SAME PATIENT,
037400*    SAME DATE, AND THE NEW [START,END) WINDOW OVERLAPS AN
037500*    EXISTING [START,END) WINDOW ALREADY LOADED FOR THAT
037600*    PATIENT ON THAT DATE.
037700     MOVE "430-CHECK-DUP-APPT" TO QD-PARA-NAME.
037800     MOVE "N" TO DUPLICATE-FOUND-SW.
037900     SET APT-IDX TO 1.
038000     IF WS-APT-TBL-COUNT > ZERO
038100         SEARCH WS-APT-TBL-ENTRY
038200             AT END
038300                 CONTINUE
038400             WHEN WS-APT-TBL-NRIC (APT-IDX) = QD-APPT-PATIENT-NRIC
038500              AND WS-APT-TBL-DATE (APT-IDX) = QD-APPT-DATE
038600              AND QD-APPT-START-TIME < WS-APT-TBL-END (APT-IDX)
038700              AND QD-APPT-END-TIME > WS-APT-TBL-START (APT-IDX)
038800                 MOVE "Y" TO DUPLICATE-FOUND-SW
038900         END-SEARCH.
039000 430-EXIT.
039100     EXIT.
039200
039300 800-CLOSE-FILES.
039400     MOVE "800-CLOSE-FILES" TO QD-PARA-NAME.
039500     CLOSE PATIN, CONSLOAD, APPTIN, PATOUT, CONSOUT, APPTOUT,
039600           SYSOUT.
039700 800-EXIT.
039800     EXIT.
039900
040000 900-CLEANUP.
040100     MOVE "900-CLEANUP" TO QD-PARA-NAME.
040200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
040300     DISPLAY "** PATIENTS LOADED **".
040400     DISPLAY PATIENTS-LOADED.
040500     DISPLAY "** CONSULTATIONS LOADED **".
040600     DISPLAY CONSULTS-LOADED.
040700     DISPLAY "** APPOINTMENTS LOADED **".
040800     DISPLAY APPOINTMENTS-LOADED.
040900     DISPLAY "******** NORMAL END OF JOB QDLEDGLD ********".
041000 900-EXIT.
041100     EXIT.
041200
041300 1000-ABEND-RTN.
041400     WRITE SYSOUT-REC FROM QD-ABEND-REC.
041500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
041600     DISPLAY "*** ABNORMAL END OF JOB-QDLEDGLD ***" UPON CONSOLE.
041700     DIVIDE QD-ZERO-VAL INTO QD-ONE-VAL.
