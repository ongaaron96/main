000100******************************************************************
000200*    QDAPTREC  -  APPOINTMENT LEDGER RECORD.
000300*    ONE ENTRY PER APPOINTMENT ON THE QUICKDOCS APPOINTMENT FILE.
000400*    START-TIME AND END-TIME ARE INDEPENDENT HHMM (24-HOUR)
000500*    FIELDS - QDLEDGLD PERFORMS NO TIME-RANGE VALIDATION ON
000600*    EITHER ONE, ONLY THE DUPLICATE/OVERLAP CHECKS IN ITS OWN
000700*    430-CHECK-DUP-APPT.
000800******************************************************************
000900 01  QD-APPT-RECORD.
001000     05  QD-APPT-PATIENT-NRIC    PIC X(09).
001100     05  QD-APPT-DATE            PIC 9(08).
001200     05  QD-APPT-DATE-R REDEFINES QD-APPT-DATE.
001300         10  QD-APPT-CCYY        PIC 9(04).
001400         10  QD-APPT-MM          PIC 9(02).
001500         10  QD-APPT-DD          PIC 9(02).
001600     05  QD-APPT-START-TIME      PIC 9(04).
001700     05  QD-APPT-START-TIME-R REDEFINES QD-APPT-START-TIME.
001800         10  QD-APPT-START-HH    PIC 9(02).
001900         10  QD-APPT-START-MI    PIC 9(02).
002000     05  QD-APPT-END-TIME        PIC 9(04).
002100     05  QD-APPT-END-TIME-R REDEFINES QD-APPT-END-TIME.
002200         10  QD-APPT-END-HH      PIC 9(02).
002300         10  QD-APPT-END-MI      PIC 9(02).
002400     05  QD-APPT-COMMENT         PIC X(200).
002500     05  FILLER                  PIC X(25).
